000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.        STOCK-VALUATION.
000150 AUTHOR.            R T HOLLOWAY.
000160 INSTALLATION.      GBCE MARKET SYSTEMS GROUP.
000170 DATE-WRITTEN.      03/14/1988.
000180 DATE-COMPILED.     03/14/1988.
000190 SECURITY.          INTERNAL USE ONLY - MARKET OPERATIONS.
000200*****************************************************************
000210* MAINTENANCE LOG
000220*
000230* DATE      BY        REQ/TKT   DESCRIPTION
000240* --------  --------  --------  ------------------------------
000250* 03/14/88  RTH       GBC-0012  ORIGINAL CODING - PER-STOCK
000260*                                DIVIDEND YIELD AND P-E RATIO.
000270* 09/02/88  RTH       GBC-0031  ADDED PREFERRED STOCK YIELD
000280*                                FORMULA, FIXED DIVIDEND RATE.
000290* 02/19/89  J MARSH   GBC-0048  CORRECTED PAR VALUE EDIT - MUST
000300*                                BE GREATER THAN OR EQUAL .01.
000310* 11/30/89  J MARSH   GBC-0055  P-E RATIO SUPPRESSED WHEN NO
000320*                                DIVIDEND - PRINTS N/A ON RPT.
000330* 06/06/90  RTH       GBC-0071  SWITCHED ROUNDING TO HALF-EVEN
000340*                                PER AUDIT FINDING 90-114.
000350* 04/02/91  K PATEL   GBC-0090  STOCK MASTER LOADED TO TABLE
000360*                                FIRST, PRICE REQUESTS DRIVE.
000370* 01/15/92  K PATEL   GBC-0103  EXPANDED STOCK TABLE TO 500
000380*                                ENTRIES FOR NEW LISTINGS.
000390* 08/09/93  RTH       GBC-0118  EXTENDED INTERMEDIATE PRECISION
000400*                                ON YIELD DIVIDE TO 30 DIGITS.
000410* 05/24/94  J MARSH   GBC-0129  FIXED-DIVIDEND RESCALE TO 5
000420*                                DECIMALS BEFORE VALIDATION.
000430* 03/03/95  K PATEL   GBC-0140  VALUATION REPORT LINE WIDENED,
000440*                                PE RATIO FIELD NOW 12 BYTES.
000450* 10/11/96  S IYER     GBC-0162  CLEANED UP SEARCH OF STOCK
000460*                                TABLE - WAS SCANNING TWICE.
000470* 07/07/98  S IYER     GBC-0181  YEAR 2000 REVIEW - ALL DATE
000480*                                FIELDS HERE ARE CC/YY SPLIT,
000490*                                NO WINDOWING NEEDED, NO CHANGE.
000500* 01/04/99  S IYER     GBC-0182  Y2K SIGN-OFF - SEE GBC-0181.
000510* 06/18/01  M OKONKWO GBC-0205  REJECTED-RECORD COUNT ADDED TO
000520*                                END OF RUN DISPLAY TOTALS.
000530* 02/27/04  M OKONKWO GBC-0231  PRICE REQUEST FILE STATUS NOW
000540*                                CHECKED BEFORE FIRST READ.
000550* 04/11/06  R OSEI     GBC-0253  STOCK-COUNT PROMOTED TO A 77-
000560*                                LEVEL ITEM PER THIS YEAR'S
000570*                                STANDALONE-SCRATCH-COUNTER
000580*                                REVIEW - SAME RATIONALE AS THE
000590*                                TRADE COUNTER IN MARKET-
000600*                                CALCULATIONS (GBC-0247).
000610* 04/11/06  R OSEI     GBC-0254  HEADER COMMENTARY EXPANDED ON
000620*                                THE MAIN CONTROL, OPEN, AND
000630*                                STORE PARAGRAPHS BELOW - NONE
000640*                                OF THE THREE CARRIED A BANNER
000650*                                EXPLAINING WHAT THEY DO.
000660* 08/09/06  D CHEN     GBC-0273  PREFERRED-STOCK YIELD NUMERATOR
000670*                                WAS COMPUTE ... ROUNDED INTO A
000680*                                TWO-DECIMAL SCRATCH FIELD AHEAD
000690*                                OF THE EXTENDED-PRECISION DIVIDE
000700*                                IN 0420, TRUNCATING THE PRODUCT
000710*                                OF A 5-DECIMAL RATE AND A
000720*                                2-DECIMAL PAR VALUE BEFORE THE
000730*                                DIVIDE EVER RAN, AND DOING SO
000740*                                VIA NATIVE ROUNDING RATHER THAN
000750*                                THIS PROGRAM'S HALF-EVEN
000760*                                SCRATCH.  WIDENED THE SCRATCH
000770*                                FIELD TO CARRY THE FULL COMBINED
000780*                                SCALE UNROUNDED, MATCHING
000790*                                GBC-0118'S ORIGINAL INTENT.
000800*****************************************************************
000810* PROCESSING NARRATIVE
000820*
000830* THIS PROGRAM PRODUCES A VALUATION LINE FOR EACH INCOMING
000840* (STOCK,MARKET-PRICE) REQUEST AGAINST THE GLOBAL BEVERAGE
000850* CORPORATION EXCHANGE'S STOCK MASTER.  THE WHOLE STOCK MASTER
000860* IS LOADED TO A WORKING-STORAGE TABLE FIRST (GBC-0090) SO THAT
000870* PRICE REQUESTS CAN DRIVE AGAINST IT WITH A SEARCH RATHER THAN
000880* REPEATEDLY REREADING THE MASTER FILE - THE MASTER IS SMALL
000890* ENOUGH (500 ENTRIES, GBC-0103) THAT THIS FITS COMFORTABLY IN
000900* WORKING STORAGE.
000910*
000920* TWO FIGURES ARE PRODUCED PER REQUEST.  DIVIDEND YIELD IS
000930* LAST-DIVIDEND OVER MARKET PRICE FOR A COMMON STOCK, OR FIXED
000940* DIVIDEND TIMES PAR VALUE OVER MARKET PRICE FOR A PREFERRED
000950* STOCK (GBC-0031).  P-E RATIO IS MARKET PRICE OVER LAST-
000960* DIVIDEND, BUT ONLY WHEN THE STOCK ACTUALLY PAYS A DIVIDEND -
000970* A STOCK THAT PAYS NOTHING HAS NO MEANINGFUL P-E AND THE
000980* REPORT CARRIES "N/A" INSTEAD (GBC-0055).
000990*
001000* ALL INTERMEDIATE DIVIDES ARE CARRIED TO THIRTY SIGNIFICANT
001010* DIGITS (GBC-0118) AND RESCALED THROUGH THE SHARED ROUND-HALF-
001020* EVEN ROUTINE BEFORE THE RESULT IS EDITED FOR THE REPORT, SO A
001030* LONG CHAIN OF VALUATIONS DOES NOT COMPOUND TRUNCATION ERROR
001040* ACROSS A BUSY TRADING DAY.
001050*****************************************************************
001060 ENVIRONMENT DIVISION.
001070 CONFIGURATION SECTION.
001080 SOURCE-COMPUTER.   IBM-370.
001090 OBJECT-COMPUTER.   IBM-370.
001100 SPECIAL-NAMES.
001110     C01 IS TOP-OF-FORM
001120     CLASS STOCK-CLASS-CODE IS "C" "P"
001130     UPSI-0 ON STATUS IS GBC-TEST-RUN-SW.
001140 INPUT-OUTPUT SECTION.
001150 FILE-CONTROL.
001160*    STOCK MASTER - LOADED ENTIRELY TO TABLE BEFORE ANY PRICE
001170*    REQUEST IS PROCESSED (GBC-0090).
001180     SELECT STOCK-MASTER-FILE ASSIGN TO STKMAST
001190         ACCESS IS SEQUENTIAL
001200         FILE STATUS IS WS-STKMAST-STATUS.
001210*    PRICE REQUEST - ONE RECORD PER VALUATION WANTED.
001220     SELECT PRICE-REQUEST-FILE ASSIGN TO PRICEIN
001230         ACCESS IS SEQUENTIAL
001240         FILE STATUS IS WS-PRICEIN-STATUS.
001250*    VALUATION REPORT - ONE LINE PER PRICE REQUEST PROCESSED.
001260     SELECT VALUATION-REPORT-FILE ASSIGN TO VALRPT
001270         ACCESS IS SEQUENTIAL
001280         FILE STATUS IS WS-VALRPT-STATUS.
001290*****************************************************************
001300 DATA DIVISION.
001310 FILE SECTION.
001320*****************************************************************
001330* STOCK MASTER - ONE ENTRY PER LISTED STOCK.  LAST-DIVIDEND AND
001340* PAR VALUE CARRY TWO DECIMALS, FIXED DIVIDEND FIVE DECIMALS.
001350*****************************************************************
001360 FD  STOCK-MASTER-FILE
001370     RECORDING MODE F.
001380 01  STOCK-MASTER-RECORD.
001390*        "S" ON EVERY DETAIL RECORD THIS FILE CARRIES.
001400     05  STK-RECORD-TYPE-CDE        PIC X(1).
001410         88  STK-RECORD-DETAIL          VALUE "S".
001420*        LISTING SEQUENCE NUMBER - ASSIGNED BY THE LISTINGS
001430*        DESK, NOT USED BY THIS PROGRAM'S OWN LOGIC.
001440     05  STK-SEQUENCE-NBR            PIC 9(3).
001450     05  STK-SYMBOL-ID                PIC X(4).
001460*        "C"OMMON OR "P"REFERRED - DRIVES WHICH YIELD FORMULA
001470*        0420-CALC-DIVIDEND-YIELD USES.
001480     05  STK-TYPE-CDE                 PIC X(1).
001490         88  STK-TYPE-COMMON            VALUE "C".
001500         88  STK-TYPE-PREFERRED         VALUE "P".
001510     05  STK-LAST-DIVIDEND-AMT        PIC S9(9)V99 COMP-3.
001520*        PREFERRED STOCK ONLY - ZERO ON A COMMON LISTING.
001530     05  STK-FIXED-DIVIDEND-RATE      PIC S9(3)V9(5) COMP-3.
001540     05  STK-PAR-VALUE-AMT            PIC S9(9)V99 COMP-3.
001550     05  FILLER                       PIC X(40).
001560*****************************************************************
001570* ALTERNATE VIEW OF THE MASTER RECORD - LETS 0350-EDIT-STOCK-
001580* MASTER TEST ALL THREE MONEY FIELDS TOGETHER FOR AN ALL-
001590* ZERO LISTING WITHOUT THREE SEPARATE COMPARES (GBC-0162).
001600*****************************************************************
001610 01  STOCK-MASTER-RECORD-ALT REDEFINES STOCK-MASTER-RECORD.
001620     05  FILLER                       PIC X(9).
001630     05  STK-ALT-MONEY-FIELDS         PIC X(15).
001640     05  FILLER                       PIC X(40).
001650*****************************************************************
001660* PRICE REQUEST - DRIVES ONE VALUATION PER (STOCK,PRICE) PAIR.
001670*****************************************************************
001680 FD  PRICE-REQUEST-FILE
001690     RECORDING MODE F.
001700 01  PRICE-REQUEST-RECORD.
001710     05  PRQ-SYMBOL-ID                 PIC X(4).
001720     05  PRQ-MARKET-PRICE-AMT          PIC S9(9)V99 COMP-3.
001730     05  FILLER                        PIC X(20).
001740*****************************************************************
001750* VALUATION REPORT - ONE LINE PER PRICE REQUEST PROCESSED.
001760*****************************************************************
001770 FD  VALUATION-REPORT-FILE
001780     RECORDING MODE F.
001790 01  VALUATION-REPORT-LINE.
001800     05  VAL-SYMBOL-ID                 PIC X(4).
001810     05  VAL-DIVIDEND-YIELD-DISPLAY    PIC X(9).
001820*        "N/A" WHEN THE STOCK PAYS NO DIVIDEND (GBC-0055).
001830     05  VAL-PE-RATIO-DISPLAY          PIC X(12).
001840     05  FILLER                        PIC X(55).
001850*****************************************************************
001860 WORKING-STORAGE SECTION.
001870*****************************************************************
001880 01  WS-FILE-STATUS-GROUP.
001890     05  WS-STKMAST-STATUS             PIC X(2) VALUE "00".
001900         88  STKMAST-OK                    VALUE "00".
001910         88  STKMAST-EOF                   VALUE "10".
001920     05  WS-PRICEIN-STATUS             PIC X(2) VALUE "00".
001930         88  PRICEIN-OK                    VALUE "00".
001940         88  PRICEIN-EOF                   VALUE "10".
001950     05  WS-VALRPT-STATUS              PIC X(2) VALUE "00".
001960*****************************************************************
001970* CONTROL SWITCHES
001980*****************************************************************
001990 01  WS-SWITCHES.
002000     05  WS-EOF-STKMAST-SW             PIC X(1) VALUE "N".
002010         88  EOF-STOCK-MASTER              VALUE "Y".
002020     05  WS-EOF-PRICEIN-SW             PIC X(1) VALUE "N".
002030         88  EOF-PRICE-REQUEST             VALUE "Y".
002040     05  WS-STOCK-FOUND-SW             PIC X(1) VALUE "N".
002050         88  STOCK-WAS-FOUND                VALUE "Y".
002060     05  WS-STOCK-VALID-SW             PIC X(1) VALUE "N".
002070         88  STOCK-IS-VALID                 VALUE "Y".
002080     05  WS-PRICE-VALID-SW             PIC X(1) VALUE "N".
002090         88  PRICE-IS-VALID                  VALUE "Y".
002100     05  WS-DIVIDEND-PRESENT-SW        PIC X(1) VALUE "N".
002110         88  DIVIDEND-IS-PRESENT            VALUE "Y".
002120*****************************************************************
002130* RUN TOTALS - DISPLAYED TO THE OPERATOR CONSOLE AT END OF RUN
002140* (GBC-0205 ADDED THE TWO REJECTED COUNTS).
002150*****************************************************************
002160 01  WS-RUN-TOTALS.
002170     05  WS-STOCKS-READ-CNT            PIC 9(7) COMP VALUE ZERO.
002180     05  WS-STOCKS-REJECTED-CNT        PIC 9(7) COMP VALUE ZERO.
002190     05  WS-REQUESTS-READ-CNT          PIC 9(7) COMP VALUE ZERO.
002200     05  WS-VALUATIONS-WRITTEN-CNT     PIC 9(7) COMP VALUE ZERO.
002210     05  WS-REQUESTS-REJECTED-CNT      PIC 9(7) COMP VALUE ZERO.
002220*****************************************************************
002230* IN-MEMORY STOCK TABLE - LOADED FROM STOCK-MASTER-FILE, THEN
002240* SEARCHED FOR EACH PRICE REQUEST.  SYMBOL IS THE ONLY KEY.
002250*****************************************************************
002260 01  WS-STOCK-TABLE.
002270     05  WS-STOCK-ENTRY OCCURS 500 TIMES
002280                         INDEXED BY WS-STOCK-IDX.
002290         10  WS-STK-SYMBOL              PIC X(4).
002300         10  WS-STK-TYPE-CDE            PIC X(1).
002310         10  WS-STK-LAST-DIVIDEND       PIC S9(9)V99 COMP-3.
002320         10  WS-STK-FIXED-DIVIDEND      PIC S9(3)V9(5) COMP-3.
002330         10  WS-STK-PAR-VALUE           PIC S9(9)V99 COMP-3.
002340*****************************************************************
002350* NUMBER OF STOCKS ACTUALLY LOADED INTO THE TABLE ABOVE.
002360* PROMOTED TO A 77-LEVEL ITEM PER GBC-0253 - IT IS A STANDALONE
002370* SCRATCH COUNTER, NOT PART OF ANY RECORD, SO IT NO LONGER SITS
002380* UNDER A 01-LEVEL GROUP OF ITS OWN.
002390*****************************************************************
002400 77  WS-STOCK-COUNT                     PIC 9(5) COMP VALUE ZERO.
002410*****************************************************************
002420* ALTERNATE VIEW OF A LOADED TABLE ENTRY - USED WHEN THE MASTER
002430* CARRIES A PREFERRED-STOCK SUPPLEMENT IN THE SAME 40-BYTE
002440* FILLER (GBC-0090 AND LATER LISTINGS REUSE THIS AREA).
002450*****************************************************************
002460 01  WS-STOCK-MASTER-ALT REDEFINES WS-STOCK-TABLE.
002470     05  WS-STOCK-ALT-ENTRY OCCURS 500 TIMES.
002480         10  WS-ALT-SYMBOL              PIC X(4).
002490         10  WS-ALT-CLASS-CDE           PIC X(1).
002500         10  WS-ALT-MONEY-FIELDS        PIC X(15).
002510*****************************************************************
002520* WORKING COPY OF A STOCK MASTER RECORD BEFORE IT IS STORED -
002530* REDEFINED SO THE SAME BYTES CAN BE EDITED AS A PREFERRED OR
002540* A COMMON STOCK WITHOUT TWO SEPARATE MOVE GROUPS.
002550*****************************************************************
002560 01  WS-STOCK-WORK-AREA.
002570     05  WS-WORK-SYMBOL                PIC X(4).
002580     05  WS-WORK-TYPE-CDE              PIC X(1).
002590     05  WS-WORK-LAST-DIVIDEND         PIC S9(9)V99 COMP-3.
002600     05  WS-WORK-FIXED-DIVIDEND        PIC S9(3)V9(5) COMP-3.
002610     05  WS-WORK-PAR-VALUE             PIC S9(9)V99 COMP-3.
002620 01  WS-STOCK-WORK-PREFERRED REDEFINES WS-STOCK-WORK-AREA.
002630     05  WS-PFD-SYMBOL                 PIC X(4).
002640     05  WS-PFD-TYPE-CDE               PIC X(1).
002650     05  WS-PFD-LAST-DIVIDEND          PIC S9(9)V99 COMP-3.
002660     05  WS-PFD-FIXED-DIVIDEND         PIC S9(3)V9(5) COMP-3.
002670     05  WS-PFD-PAR-VALUE              PIC S9(9)V99 COMP-3.
002680*****************************************************************
002690* SHARED ROUND-HALF-EVEN SCRATCH - USED FOR EVERY RESCALE IN
002700* THIS PROGRAM.  CALLER LOADS WS-RND-SCALED (VALUE ALREADY
002710* MULTIPLIED BY 10 ** DECIMAL PLACES WANTED), PERFORMS
002720* 0900-ROUND-HALF-EVEN, THEN DIVIDES WS-RND-WHOLE BACK DOWN.
002730*****************************************************************
002740 01  WS-ROUND-AREA.
002750     05  WS-RND-SCALED                 PIC S9(9)V9(21) COMP-3.
002760     05  WS-RND-WHOLE                  PIC S9(11) COMP-3.
002770     05  WS-RND-FRACTION               PIC S9V9(21) COMP-3.
002780     05  WS-RND-HALF-CHECK             PIC S9(11) COMP-3.
002790     05  WS-RND-REMAINDER              PIC S9(11) COMP-3.
002800*****************************************************************
002810* EXTENDED-PRECISION WORK FIELDS FOR THE YIELD AND P-E DIVIDES -
002820* 30 SIGNIFICANT DIGITS, PACKED TO THE LIMIT OF THE COMPILER,
002830* SO THE FINAL RESCALE IN 0900 DOES NOT COMPOUND TRUNCATION.
002840*****************************************************************
002850 01  WS-CALC-WORK-AREA.
002860     05  WS-YIELD-EXTENDED              PIC S9(9)V9(21) COMP-3.
002870     05  WS-PE-RATIO-EXTENDED           PIC S9(9)V9(21) COMP-3.
002880     05  WS-PREFERRED-NUMERATOR         PIC S9(12)V9(7) COMP-3.
002890     05  WS-DIVIDEND-YIELD-RESULT       PIC S9(3)V9(5) COMP-3.
002900     05  WS-PE-RATIO-RESULT             PIC S9(9)V9(5) COMP-3.
002910*****************************************************************
002920* EDITED OUTPUT FIELDS FOR THE VALUATION REPORT LINE.
002930*****************************************************************
002940 01  WS-REPORT-EDIT-AREA.
002950     05  WS-YIELD-EDIT                  PIC ZZ9.99999.
002960     05  WS-PE-RATIO-EDIT                PIC ZZZZZ9.99999.
002970*****************************************************************
002980 PROCEDURE DIVISION.
002990*****************************************************************
003000* 0000-MAIN-CONTROL DRIVES THE WHOLE RUN: OPEN THE THREE FILES,
003010* LOAD THE STOCK MASTER TO TABLE, THEN WORK THROUGH EVERY PRICE
003020* REQUEST AND WRITE ITS VALUATION LINE.  END-OF-RUN DISPLAY
003030* TOTALS GO TO THE OPERATOR CONSOLE, NOT TO A PRINTED REPORT -
003040* THIS SHOP SENDS RUN STATISTICS TO SYSOUT, NOT TO PAPER.
003050*****************************************************************
003060 0000-MAIN-CONTROL.
003070     PERFORM 0100-OPEN-FILES.
003080     PERFORM 0200-LOAD-STOCK-MASTER THRU 0200-EXIT
003090         UNTIL EOF-STOCK-MASTER.
003100     PERFORM 0400-PROCESS-PRICE-REQUESTS THRU 0400-EXIT
003110         UNTIL EOF-PRICE-REQUEST.
003120     DISPLAY "STOCK-VALUATION - STOCKS READ      " WS-STOCKS-READ-CNT.
003130     DISPLAY "STOCK-VALUATION - STOCKS REJECTED  "
003140             WS-STOCKS-REJECTED-CNT.
003150     DISPLAY "STOCK-VALUATION - REQUESTS READ    "
003160             WS-REQUESTS-READ-CNT.
003170     DISPLAY "STOCK-VALUATION - VALUATIONS WROTE "
003180             WS-VALUATIONS-WRITTEN-CNT.
003190     DISPLAY "STOCK-VALUATION - REQUESTS REJECTED"
003200             WS-REQUESTS-REJECTED-CNT.
003210     PERFORM 0700-CLOSE-FILES.
003220     STOP RUN.
003230*****************************************************************
003240* OPEN ALL THREE FILES FOR THE RUN.  A FAILED OPEN ON EITHER
003250* INPUT FILE IS TREATED AS AN IMMEDIATE END-OF-FILE RATHER THAN
003260* AN ABEND, SO THE RUN STILL CLOSES CLEANLY AND THE OPERATOR
003270* SEES THE DISPLAY BELOW INSTEAD OF A RAW SYSTEM ABEND CODE.
003280*****************************************************************
003290 0100-OPEN-FILES.
003300     OPEN INPUT  STOCK-MASTER-FILE.
003310     OPEN INPUT  PRICE-REQUEST-FILE.
003320     OPEN OUTPUT VALUATION-REPORT-FILE.
003330     IF NOT STKMAST-OK
003340         DISPLAY "STOCK-VALUATION - STOCK MASTER OPEN FAILED "
003350                 WS-STKMAST-STATUS
003360         MOVE "Y" TO WS-EOF-STKMAST-SW
003370     END-IF.
003380     IF NOT PRICEIN-OK
003390         DISPLAY "STOCK-VALUATION - PRICE REQUEST OPEN FAILED "
003400                 WS-PRICEIN-STATUS
003410         MOVE "Y" TO WS-EOF-PRICEIN-SW
003420     END-IF.
003430*****************************************************************
003440* LOAD EVERY STOCK MASTER RECORD INTO THE TABLE, IN FILE ORDER.
003450* NORMALIZE AND EDIT EACH ONE BEFORE IT IS STORED.
003460*****************************************************************
003470 0200-LOAD-STOCK-MASTER.
003480     READ STOCK-MASTER-FILE
003490         AT END
003500             MOVE "Y" TO WS-EOF-STKMAST-SW
003510             GO TO 0200-EXIT
003520     END-READ.
003530     ADD 1 TO WS-STOCKS-READ-CNT.
003540     MOVE STK-SYMBOL-ID          TO WS-WORK-SYMBOL.
003550     MOVE STK-TYPE-CDE            TO WS-WORK-TYPE-CDE.
003560     MOVE STK-LAST-DIVIDEND-AMT   TO WS-WORK-LAST-DIVIDEND.
003570     MOVE STK-FIXED-DIVIDEND-RATE TO WS-WORK-FIXED-DIVIDEND.
003580     MOVE STK-PAR-VALUE-AMT       TO WS-WORK-PAR-VALUE.
003590     PERFORM 0300-NORMALIZE-STOCK-FIELDS.
003600     PERFORM 0350-EDIT-STOCK-MASTER.
003610     IF STOCK-IS-VALID
003620         PERFORM 0250-STORE-STOCK-IN-TABLE
003630     ELSE
003640         ADD 1 TO WS-STOCKS-REJECTED-CNT
003650         DISPLAY "STOCK-VALUATION - REJECTED STOCK "
003660                 WS-WORK-SYMBOL
003670     END-IF.
003680 0200-EXIT.
003690     EXIT.
003700*****************************************************************
003710* APPEND THE NORMALIZED, EDITED WORK AREA TO THE STOCK TABLE AS
003720* ITS NEXT ENTRY.  CALLED ONLY AFTER 0350-EDIT-STOCK-MASTER HAS
003730* ALREADY CONFIRMED THE RECORD IS VALID - THIS PARAGRAPH DOES
003740* NO EDITING OF ITS OWN.
003750*****************************************************************
003760 0250-STORE-STOCK-IN-TABLE.
003770     ADD 1 TO WS-STOCK-COUNT.
003780     SET WS-STOCK-IDX TO WS-STOCK-COUNT.
003790     MOVE WS-WORK-SYMBOL          TO WS-STK-SYMBOL (WS-STOCK-IDX).
003800     MOVE WS-WORK-TYPE-CDE        TO WS-STK-TYPE-CDE (WS-STOCK-IDX).
003810     MOVE WS-WORK-LAST-DIVIDEND   TO
003820             WS-STK-LAST-DIVIDEND (WS-STOCK-IDX).
003830     MOVE WS-WORK-FIXED-DIVIDEND  TO
003840             WS-STK-FIXED-DIVIDEND (WS-STOCK-IDX).
003850     MOVE WS-WORK-PAR-VALUE       TO
003860             WS-STK-PAR-VALUE (WS-STOCK-IDX).
003870*****************************************************************
003880* NORMALIZATION ON CREATION - LAST-DIVIDEND AND PAR-VALUE TO TWO
003890* DECIMALS, FIXED-DIVIDEND (PREFERRED ONLY) TO FIVE, ALL VIA THE
003900* SHARED ROUND-HALF-EVEN SCRATCH.
003910*****************************************************************
003920 0300-NORMALIZE-STOCK-FIELDS.
003930     COMPUTE WS-RND-SCALED = WS-WORK-LAST-DIVIDEND * 100.
003940     PERFORM 0900-ROUND-HALF-EVEN.
003950     COMPUTE WS-WORK-LAST-DIVIDEND ROUNDED =
003960             WS-RND-WHOLE / 100.
003970     COMPUTE WS-RND-SCALED = WS-WORK-PAR-VALUE * 100.
003980     PERFORM 0900-ROUND-HALF-EVEN.
003990     COMPUTE WS-WORK-PAR-VALUE ROUNDED =
004000             WS-RND-WHOLE / 100.
004010*    PREFERRED ONLY - A COMMON STOCK CARRIES NO FIXED RATE, SO
004020*    IT IS FORCED TO ZERO RATHER THAN NORMALIZED (GBC-0129).
004030     IF WS-WORK-TYPE-CDE = "P"
004040         COMPUTE WS-RND-SCALED =
004050                 WS-WORK-FIXED-DIVIDEND * 100000
004060         PERFORM 0900-ROUND-HALF-EVEN
004070         COMPUTE WS-WORK-FIXED-DIVIDEND ROUNDED =
004080                 WS-RND-WHOLE / 100000
004090     ELSE
004100         MOVE ZERO TO WS-WORK-FIXED-DIVIDEND
004110     END-IF.
004120*****************************************************************
004130* VALIDATION - LAST-DIVIDEND >= 0.00, PAR-VALUE >= 0.01, AND
004140* FOR PREFERRED STOCK, FIXED-DIVIDEND >= 0.00001 (GBC-0048).
004150*****************************************************************
004160 0350-EDIT-STOCK-MASTER.
004170     MOVE "Y" TO WS-STOCK-VALID-SW.
004180     IF WS-WORK-LAST-DIVIDEND < 0
004190         MOVE "N" TO WS-STOCK-VALID-SW
004200     END-IF.
004210     IF WS-WORK-PAR-VALUE < .01
004220         MOVE "N" TO WS-STOCK-VALID-SW
004230     END-IF.
004240     IF WS-WORK-TYPE-CDE = "P"
004250             AND WS-WORK-FIXED-DIVIDEND < .00001
004260         MOVE "N" TO WS-STOCK-VALID-SW
004270     END-IF.
004280*****************************************************************
004290* DRIVE ONE VALUATION PER (STOCK,PRICE) REQUEST.  A REQUEST FOR
004300* A SYMBOL NOT IN THE TABLE, OR CARRYING A PRICE BELOW A PENNY,
004310* IS REJECTED RATHER THAN VALUED (GBC-0048'S PENNY FLOOR APPLIES
004320* TO THE REQUEST PRICE AS WELL AS TO PAR VALUE).
004330*****************************************************************
004340 0400-PROCESS-PRICE-REQUESTS.
004350     READ PRICE-REQUEST-FILE
004360         AT END
004370             MOVE "Y" TO WS-EOF-PRICEIN-SW
004380             GO TO 0400-EXIT
004390     END-READ.
004400     ADD 1 TO WS-REQUESTS-READ-CNT.
004410     PERFORM 0410-LOOKUP-STOCK.
004420     MOVE "Y" TO WS-PRICE-VALID-SW.
004430     IF PRQ-MARKET-PRICE-AMT < .01
004440         MOVE "N" TO WS-PRICE-VALID-SW
004450     END-IF.
004460     IF STOCK-WAS-FOUND AND PRICE-IS-VALID
004470         PERFORM 0420-CALC-DIVIDEND-YIELD
004480         PERFORM 0430-CALC-PE-RATIO
004490         PERFORM 0500-WRITE-VALUATION-LINE
004500         ADD 1 TO WS-VALUATIONS-WRITTEN-CNT
004510     ELSE
004520         ADD 1 TO WS-REQUESTS-REJECTED-CNT
004530         DISPLAY "STOCK-VALUATION - REJECTED REQUEST "
004540                 PRQ-SYMBOL-ID
004550     END-IF.
004560 0400-EXIT.
004570     EXIT.
004580*****************************************************************
004590* SERIAL SEARCH OF THE STOCK TABLE FOR THE INCOMING REQUEST'S
004600* SYMBOL.  GBC-0162 REMOVED A DUPLICATE PASS THAT USED TO RUN
004610* HERE - THE ORIGINAL CODE SEARCHED ONCE TO CHECK EXISTENCE AND
004620* AGAIN TO FETCH THE ENTRY; ONE SEARCH NOW DOES BOTH.
004630*****************************************************************
004640 0410-LOOKUP-STOCK.
004650     MOVE "N" TO WS-STOCK-FOUND-SW.
004660     SET WS-STOCK-IDX TO 1.
004670     SEARCH WS-STOCK-ENTRY
004680         AT END
004690             MOVE "N" TO WS-STOCK-FOUND-SW
004700         WHEN WS-STK-SYMBOL (WS-STOCK-IDX) = PRQ-SYMBOL-ID
004710             MOVE "Y" TO WS-STOCK-FOUND-SW
004720     END-SEARCH.
004730*****************************************************************
004740* DIVIDEND YIELD - COMMON: LAST-DIVIDEND / PRICE.
004750*                  PREFERRED: (FIXED-DIVIDEND * PAR-VALUE)/PRICE.
004760* EXTENDED PRECISION DIVIDE, THEN RESCALE TO FIVE DECIMALS.
004770*****************************************************************
004780*    PREFERRED NUMERATOR IS CARRIED UNROUNDED AT ITS FULL COMBINED
004790*    SCALE (FIXED-DIVIDEND'S 5 DECIMALS PLUS PAR-VALUE'S 2) SO THE
004800*    EXTENDED-PRECISION DIVIDE BELOW NEVER DIVIDES AGAINST A
004810*    FIGURE ALREADY TRUNCATED TO TWO DECIMALS - GBC-0273 (THIS
004820*    NUMERATOR USED TO BE COMPUTE ... ROUNDED INTO A TWO-DECIMAL
004830*    SCRATCH FIELD, WHICH BOTH LOST PRECISION AHEAD OF THE DIVIDE
004840*    AND SMUGGLED IN NATIVE ROUND-HALF-UP AT A STEP EVERY OTHER
004850*    CALCULATION IN THIS PARAGRAPH ROUTES THROUGH THE SHARED
004860*    HALF-EVEN SCRATCH INSTEAD).
004870 0420-CALC-DIVIDEND-YIELD.
004880     IF WS-STK-TYPE-CDE (WS-STOCK-IDX) = "P"
004890         COMPUTE WS-PREFERRED-NUMERATOR =
004900             WS-STK-FIXED-DIVIDEND (WS-STOCK-IDX) *
004910             WS-STK-PAR-VALUE (WS-STOCK-IDX)
004920         COMPUTE WS-YIELD-EXTENDED =
004930             WS-PREFERRED-NUMERATOR / PRQ-MARKET-PRICE-AMT
004940     ELSE
004950         COMPUTE WS-YIELD-EXTENDED =
004960             WS-STK-LAST-DIVIDEND (WS-STOCK-IDX) /
004970             PRQ-MARKET-PRICE-AMT
004980     END-IF.
004990     COMPUTE WS-RND-SCALED = WS-YIELD-EXTENDED * 100000.
005000     PERFORM 0900-ROUND-HALF-EVEN.
005010     COMPUTE WS-DIVIDEND-YIELD-RESULT ROUNDED =
005020             WS-RND-WHOLE / 100000.
005030     MOVE WS-DIVIDEND-YIELD-RESULT TO WS-YIELD-EDIT.
005040*****************************************************************
005050* P-E RATIO - PRICE / LAST-DIVIDEND, ONLY WHEN LAST-DIVIDEND IS
005060* GREATER THAN ZERO.  OTHERWISE THE REPORT SHOWS "N/A".  NOTE
005070* THIS TEST IS ON LAST-DIVIDEND, NOT ON THE YIELD JUST COMPUTED
005080* ABOVE - A PREFERRED STOCK'S P-E IS STILL PRICE OVER ITS OWN
005090* LAST CASH DIVIDEND, NOT OVER THE FIXED-RATE FIGURE.
005100*****************************************************************
005110 0430-CALC-PE-RATIO.
005120     MOVE "N" TO WS-DIVIDEND-PRESENT-SW.
005130     IF WS-STK-LAST-DIVIDEND (WS-STOCK-IDX) > 0
005140         MOVE "Y" TO WS-DIVIDEND-PRESENT-SW
005150         COMPUTE WS-PE-RATIO-EXTENDED =
005160             PRQ-MARKET-PRICE-AMT /
005170             WS-STK-LAST-DIVIDEND (WS-STOCK-IDX)
005180         COMPUTE WS-RND-SCALED = WS-PE-RATIO-EXTENDED * 100000
005190         PERFORM 0900-ROUND-HALF-EVEN
005200         COMPUTE WS-PE-RATIO-RESULT ROUNDED =
005210                 WS-RND-WHOLE / 100000
005220         MOVE WS-PE-RATIO-RESULT TO WS-PE-RATIO-EDIT
005230     END-IF.
005240*****************************************************************
005250* WRITE ONE VALUATION LINE - YIELD ALWAYS PRINTS, P-E RATIO OR
005260* "N/A" DEPENDING ON WHETHER THE STOCK PAYS A DIVIDEND.
005270*****************************************************************
005280 0500-WRITE-VALUATION-LINE.
005290     MOVE SPACES TO VALUATION-REPORT-LINE.
005300     MOVE PRQ-SYMBOL-ID TO VAL-SYMBOL-ID.
005310     MOVE WS-YIELD-EDIT TO VAL-DIVIDEND-YIELD-DISPLAY.
005320     IF DIVIDEND-IS-PRESENT
005330         MOVE WS-PE-RATIO-EDIT TO VAL-PE-RATIO-DISPLAY
005340     ELSE
005350         MOVE "N/A" TO VAL-PE-RATIO-DISPLAY
005360     END-IF.
005370     WRITE VALUATION-REPORT-LINE.
005380*****************************************************************
005390* CLOSE ALL THREE FILES BEFORE STOP RUN.
005400*****************************************************************
005410 0700-CLOSE-FILES.
005420     CLOSE STOCK-MASTER-FILE.
005430     CLOSE PRICE-REQUEST-FILE.
005440     CLOSE VALUATION-REPORT-FILE.
005450*****************************************************************
005460* SHARED ROUND-HALF-EVEN (BANKER'S ROUNDING).  WS-RND-SCALED IS
005470* THE VALUE ALREADY SHIFTED SO THE DESIRED DECIMAL PLACE IS THE
005480* UNITS POSITION; WS-RND-WHOLE COMES BACK AS THE ROUNDED INTEGER.
005490* ADDED 06/06/90 PER AUDIT FINDING 90-114 (GBC-0071).
005500*****************************************************************
005510 0900-ROUND-HALF-EVEN.
005520     COMPUTE WS-RND-WHOLE = WS-RND-SCALED.
005530     COMPUTE WS-RND-FRACTION = WS-RND-SCALED - WS-RND-WHOLE.
005540     IF WS-RND-FRACTION > .5
005550         ADD 1 TO WS-RND-WHOLE
005560     ELSE
005570         IF WS-RND-FRACTION = .5
005580             DIVIDE WS-RND-WHOLE BY 2 GIVING WS-RND-HALF-CHECK
005590                 REMAINDER WS-RND-REMAINDER
005600             IF WS-RND-REMAINDER NOT = 0
005610                 ADD 1 TO WS-RND-WHOLE
005620             END-IF
005630         END-IF
005640     END-IF.
005650 0900-EXIT.
005660     EXIT.
