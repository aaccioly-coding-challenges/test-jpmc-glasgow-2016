000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.        TRADE-LEDGER-POSTING.
000150 AUTHOR.            J MARSH.
000160 INSTALLATION.      GBCE MARKET SYSTEMS GROUP.
000170 DATE-WRITTEN.      05/02/1988.
000180 DATE-COMPILED.     05/02/1988.
000190 SECURITY.          INTERNAL USE ONLY - MARKET OPERATIONS.
000200*****************************************************************
000210* MAINTENANCE LOG
000220*
000230* DATE      BY        REQ/TKT   DESCRIPTION
000240* --------  --------  --------  ------------------------------
000250* 05/02/88  J MARSH   GBC-0015  ORIGINAL CODING - EDIT AND
000260*                                POST TRADES TO THE LEDGER.
000270* 11/14/88  J MARSH   GBC-0033  QUANTITY EDIT NOW REJECTS ZERO,
000280*                                NOT JUST NEGATIVE QUANTITIES.
000290* 04/06/89  RTH       GBC-0050  PRICE RESCALED TO TWO DECIMALS
000300*                                BEFORE THE RECORD IS POSTED.
000310* 12/12/90  RTH       GBC-0074  REJECTED-TRADE COUNT AND ECHO
000320*                                DISPLAY ADDED FOR OPERATIONS.
000330* 07/19/91  K PATEL   GBC-0093  SWITCHED PRICE RESCALE TO THE
000340*                                HALF-EVEN ROUTINE (SEE GBC-0071
000350*                                IN STOCK-VALUATION).
000360* 02/08/93  K PATEL   GBC-0112  LEDGER RECORD NOW CARRIES BUY/
000370*                                SELL INDICATOR AS ITS OWN BYTE,
000380*                                WAS PACKED WITH THE TYPE CODE.
000390* 09/27/94  S IYER    GBC-0134  INSERTION ORDER PER SYMBOL MADE
000400*                                EXPLICIT - APPEND ONLY, LEDGER
000410*                                FILE IS NEVER RE-SORTED HERE.
000420* 06/14/96  S IYER    GBC-0158  TIMESTAMP FIELD WIDENED TO 14
000430*                                DIGITS (YYYYMMDDHHMMSS), WAS
000440*                                12-DIGIT YYMMDDHHMMSS.
000450* 07/07/98  M OKONKWO GBC-0181  YEAR 2000 REVIEW - TIMESTAMP IS
000460*                                FULL 4-DIGIT CENTURY/YEAR ALREADY
000470*                                PER GBC-0158, NO CHANGE NEEDED.
000480* 01/04/99  M OKONKWO GBC-0182  Y2K SIGN-OFF - SEE GBC-0181.
000490* 03/30/02  M OKONKWO GBC-0214  LEDGER FILE STATUS CHECKED AFTER
000500*                                EVERY WRITE, NOT JUST AT OPEN.
000510* 08/15/05  D CHEN    GBC-0244  REJECTED TRADES NOW SHOW THE BAD
000520*                                QUANTITY OR PRICE ON THE DISPLAY.
000530* 05/02/06  R OSEI     GBC-0263  TRADES-READ COUNTER PROMOTED TO
000540*                                A 77-LEVEL ITEM PER THIS YEAR'S
000550*                                STANDALONE-SCRATCH-COUNTER
000560*                                REVIEW - SAME RATIONALE AS THE
000570*                                COUNTERS PROMOTED IN STOCK-
000580*                                VALUATION (GBC-0253) AND MARKET-
000590*                                CALCULATIONS (GBC-0247).
000600*****************************************************************
000610* PROCESSING NARRATIVE
000620*
000630* THIS PROGRAM IS THE EXCHANGE'S SINGLE GATE BETWEEN THE RAW
000640* OVERNIGHT TRADE FEED AND THE TRADE LEDGER THAT MARKET-
000650* CALCULATIONS (MKT.TIP09) READS FOR THE VWAP AND ALL-SHARE-
000660* INDEX WORK.  NOTHING REACHES THE LEDGER WITHOUT COMING
000670* THROUGH HERE FIRST - THERE IS NO OTHER PATH THAT WRITES
000680* TRADE-LEDGER-FILE.
000690*
000700* EACH RAW TRADE IS EDITED FOR A POSITIVE INTEGER QUANTITY AND A
000710* PRICE OF AT LEAST ONE CENT (GBC-0033), THEN ITS PRICE IS
000720* RESCALED TO TWO DECIMALS THROUGH THE SHARED HALF-EVEN ROUTINE
000730* (GBC-0093) BEFORE THE RECORD IS WRITTEN.  A TRADE THAT FAILS
000740* EITHER EDIT IS COUNTED AND ECHOED TO THE OPERATOR CONSOLE
000750* (GBC-0074, GBC-0244) BUT NEVER REACHES THE LEDGER - THERE IS
000760* NO SUSPENSE FILE FOR REJECTED TRADES IN THIS SYSTEM.
000770*
000780* THE LEDGER IS STRICTLY APPEND-ONLY AND IS NEVER RE-SORTED BY
000790* THIS PROGRAM (GBC-0134) - TRADES LAND IN THE LEDGER IN THE
000800* SAME ORDER THEY ARRIVED ON THE FEED, WHICH IS WHAT LETS
000810* MARKET-CALCULATIONS TRUST THE LEDGER'S TIMESTAMP ORDER
000820* WITHOUT HAVING TO SORT IT ITSELF.
000830*****************************************************************
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER.   IBM-370.
000870 OBJECT-COMPUTER.   IBM-370.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS TRADE-SIDE-CODE IS "B" "S"
000910     UPSI-0 ON STATUS IS GBC-TEST-RUN-SW.
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*    RAW OVERNIGHT TRADE FEED - UNEDITED, ONE ORDER PER LINE.
000950     SELECT TRADE-INPUT-FILE ASSIGN TO TRADEIN
000960         ACCESS IS SEQUENTIAL
000970         FILE STATUS IS WS-TRADEIN-STATUS.
000980*    POSTED TRADE LEDGER - APPEND-ONLY, READ BY MKT.TIP09.
000990     SELECT TRADE-LEDGER-FILE ASSIGN TO TRADELGR
001000         ACCESS IS SEQUENTIAL
001010         FILE STATUS IS WS-TRADELGR-STATUS.
001020*****************************************************************
001030 DATA DIVISION.
001040 FILE SECTION.
001050*****************************************************************
001060* RAW TRADE INPUT - ONE ORDER PER LINE, NOT YET EDITED.
001070*****************************************************************
001080 FD  TRADE-INPUT-FILE
001090     RECORDING MODE F.
001100 01  TRADE-INPUT-RECORD.
001110     05  TRI-SYMBOL-ID                 PIC X(4).
001120*        YYYYMMDDHHMMSS - WIDENED TO FULL CENTURY/YEAR BY
001130*        GBC-0158, WELL AHEAD OF THE Y2K REVIEW.
001140     05  TRI-TIMESTAMP                 PIC 9(14).
001150     05  TRI-QUANTITY-CNT               PIC S9(9) COMP-3.
001160     05  TRI-INDICATOR-CDE             PIC X(1).
001170         88  TRI-INDICATOR-BUY             VALUE "B".
001180         88  TRI-INDICATOR-SELL            VALUE "S".
001190     05  TRI-PRICE-AMT                  PIC S9(9)V99 COMP-3.
001200     05  FILLER                         PIC X(30).
001210*****************************************************************
001220* ALTERNATE VIEW OF THE RAW INPUT - LETS 0300-EDIT-TRADE TEST
001230* QUANTITY AND PRICE TOGETHER AS ONE BYTE STRING WHEN BOTH ARE
001240* BLANK-FILLED, A BAD-TAPE CONDITION SEEN ON THE OVERNIGHT FEED.
001250*****************************************************************
001260 01  TRADE-INPUT-RECORD-ALT REDEFINES TRADE-INPUT-RECORD.
001270     05  FILLER                         PIC X(5).
001280     05  TRI-ALT-QTY-PRICE-FIELDS       PIC X(8).
001290     05  FILLER                         PIC X(31).
001300*****************************************************************
001310* TRADE LEDGER - APPEND-ONLY, ONE ENTRY PER VALIDATED TRADE, IN
001320* THE ORDER POSTED.  READ BACK BY MARKET-CALCULATIONS (MKT.TIP09)
001330* FOR THE VWAP AND ALL-SHARE-INDEX WORK.
001340*****************************************************************
001350 FD  TRADE-LEDGER-FILE
001360     RECORDING MODE F.
001370 01  TRADE-LEDGER-RECORD.
001380*        "T" ON EVERY POSTED DETAIL RECORD.
001390     05  TRD-RECORD-TYPE-CDE           PIC X(1).
001400         88  TRD-RECORD-DETAIL             VALUE "T".
001410     05  TRD-SYMBOL-ID                  PIC X(4).
001420     05  TRD-TIMESTAMP                  PIC 9(14).
001430     05  TRD-QUANTITY-CNT                PIC S9(9) COMP-3.
001440*        CARRIED AS ITS OWN BYTE SINCE GBC-0112 - USED TO BE
001450*        PACKED INTO THE TYPE CODE, WHICH MADE THE QUARTERLY
001460*        BUY/SELL AUDIT EXTRACT AWKWARD TO WRITE.
001470     05  TRD-INDICATOR-CDE               PIC X(1).
001480         88  TRD-INDICATOR-BUY              VALUE "B".
001490         88  TRD-INDICATOR-SELL             VALUE "S".
001500     05  TRD-PRICE-AMT                    PIC S9(9)V99 COMP-3.
001510     05  FILLER                           PIC X(25).
001520*****************************************************************
001530* ALTERNATE VIEW OF THE POSTED LEDGER ENTRY, GROUPING THE SIDE
001540* CODE WITH THE MONEY FIELDS FOR THE QUARTERLY BUY/SELL AUDIT
001550* EXTRACT (GBC-0112).
001560*****************************************************************
001570 01  TRADE-LEDGER-RECORD-ALT REDEFINES TRADE-LEDGER-RECORD.
001580     05  FILLER                            PIC X(9).
001590     05  TRD-ALT-SIDE-AND-MONEY             PIC X(11).
001600     05  FILLER                             PIC X(25).
001610*****************************************************************
001620 WORKING-STORAGE SECTION.
001630*****************************************************************
001640 01  WS-FILE-STATUS-GROUP.
001650     05  WS-TRADEIN-STATUS              PIC X(2) VALUE "00".
001660         88  TRADEIN-OK                     VALUE "00".
001670     05  WS-TRADELGR-STATUS             PIC X(2) VALUE "00".
001680         88  TRADELGR-OK                    VALUE "00".
001690*****************************************************************
001700 01  WS-SWITCHES.
001710     05  WS-EOF-TRADEIN-SW              PIC X(1) VALUE "N".
001720         88  EOF-TRADE-INPUT                VALUE "Y".
001730     05  WS-TRADE-VALID-SW              PIC X(1) VALUE "N".
001740         88  TRADE-IS-VALID                  VALUE "Y".
001750*****************************************************************
001760* NUMBER OF RAW TRADES READ THIS RUN.  PROMOTED TO A 77-LEVEL
001770* ITEM PER GBC-0263 - IT IS A STANDALONE SCRATCH COUNTER, NOT
001780* PART OF ANY RECORD, SO IT NO LONGER SITS UNDER A 01-LEVEL
001790* GROUP OF ITS OWN.
001800*****************************************************************
001810 77  WS-TRADES-READ-CNT                PIC 9(7) COMP VALUE ZERO.
001820*****************************************************************
001830* REMAINING RUN TOTALS - DISPLAYED TO THE OPERATOR CONSOLE AT
001840* END OF RUN ALONGSIDE THE 77-LEVEL COUNTER ABOVE.
001850*****************************************************************
001860 01  WS-RUN-TOTALS.
001870     05  WS-TRADES-POSTED-CNT            PIC 9(7) COMP VALUE ZERO.
001880     05  WS-TRADES-REJECTED-CNT          PIC 9(7) COMP VALUE ZERO.
001890*****************************************************************
001900* WORKING COPY OF THE CURRENT TRADE WHILE IT IS EDITED - KEPT
001910* SEPARATE FROM THE INPUT RECORD SO A BAD RECORD LEAVES NO TRACE
001920* IN THE LEDGER.
001930*****************************************************************
001940 01  WS-TRADE-WORK-AREA.
001950     05  WS-WORK-SYMBOL                  PIC X(4).
001960     05  WS-WORK-TIMESTAMP                PIC 9(14).
001970     05  WS-WORK-QUANTITY                  PIC S9(9) COMP-3.
001980     05  WS-WORK-INDICATOR-CDE             PIC X(1).
001990     05  WS-WORK-PRICE                      PIC S9(9)V99 COMP-3.
002000*****************************************************************
002010* ALTERNATE VIEW OF THE WORK AREA SPLITTING THE TIMESTAMP INTO
002020* ITS CALENDAR PARTS, FOR THE REJECT DISPLAY LINE AND FOR ANY
002030* FUTURE DATE-RANGE EDIT ON THE INPUT FEED.
002040*****************************************************************
002050 01  WS-TRADE-WORK-DATE REDEFINES WS-TRADE-WORK-AREA.
002060     05  FILLER                            PIC X(4).
002070     05  WS-WORK-TS-YYYY                    PIC 9(4).
002080     05  WS-WORK-TS-MM                      PIC 9(2).
002090     05  WS-WORK-TS-DD                      PIC 9(2).
002100     05  WS-WORK-TS-HH                      PIC 9(2).
002110     05  WS-WORK-TS-MIN                     PIC 9(2).
002120     05  WS-WORK-TS-SS                      PIC 9(2).
002130     05  FILLER                             PIC X(13).
002140*****************************************************************
002150* SHARED ROUND-HALF-EVEN SCRATCH (SAME SHAPE AS THE ONE IN
002160* STOCK-VALUATION, ADDED HERE PER GBC-0093).
002170*****************************************************************
002180 01  WS-ROUND-AREA.
002190     05  WS-RND-SCALED                     PIC S9(9)V9(21) COMP-3.
002200     05  WS-RND-WHOLE                      PIC S9(11) COMP-3.
002210     05  WS-RND-FRACTION                   PIC S9V9(21) COMP-3.
002220     05  WS-RND-HALF-CHECK                 PIC S9(11) COMP-3.
002230     05  WS-RND-REMAINDER                  PIC S9(11) COMP-3.
002240*****************************************************************
002250 PROCEDURE DIVISION.
002260*****************************************************************
002270* 0000-MAIN-CONTROL DRIVES THE WHOLE RUN: OPEN THE TWO FILES,
002280* EDIT AND POST EVERY RAW TRADE, THEN DISPLAY THE END-OF-RUN
002290* COUNTS TO THE OPERATOR CONSOLE.  ONE PASS OF THE INPUT FEED,
002300* TOP TO BOTTOM - THIS PROGRAM NEVER REREADS A TRADE.
002310*****************************************************************
002320 0000-MAIN-CONTROL.
002330     PERFORM 0100-OPEN-FILES.
002340     PERFORM 0200-PROCESS-TRADE-INPUT THRU 0200-EXIT
002350         UNTIL EOF-TRADE-INPUT.
002360     DISPLAY "TRADE-LEDGER-POSTING - TRADES READ    "
002370             WS-TRADES-READ-CNT.
002380     DISPLAY "TRADE-LEDGER-POSTING - TRADES POSTED  "
002390             WS-TRADES-POSTED-CNT.
002400     DISPLAY "TRADE-LEDGER-POSTING - TRADES REJECTED"
002410             WS-TRADES-REJECTED-CNT.
002420     PERFORM 0700-CLOSE-FILES.
002430     STOP RUN.
002440*****************************************************************
002450* OPEN BOTH FILES FOR THE RUN.  A FAILED OPEN ON THE INPUT FEED
002460* IS TREATED AS AN IMMEDIATE END-OF-FILE RATHER THAN AN ABEND,
002470* SO THE RUN STILL CLOSES CLEANLY.
002480*****************************************************************
002490 0100-OPEN-FILES.
002500     OPEN INPUT  TRADE-INPUT-FILE.
002510     OPEN OUTPUT TRADE-LEDGER-FILE.
002520     IF NOT TRADEIN-OK
002530         DISPLAY "TRADE-LEDGER-POSTING - TRADE INPUT OPEN FAILED "
002540                 WS-TRADEIN-STATUS
002550         MOVE "Y" TO WS-EOF-TRADEIN-SW
002560     END-IF.
002570*****************************************************************
002580* READ EACH RAW TRADE, EDIT IT, AND POST IT TO THE LEDGER IF IT
002590* PASSES.  LEDGER ORDER FOLLOWS INPUT ORDER - NO RE-SORT.
002600*****************************************************************
002610 0200-PROCESS-TRADE-INPUT.
002620     READ TRADE-INPUT-FILE
002630         AT END
002640             MOVE "Y" TO WS-EOF-TRADEIN-SW
002650             GO TO 0200-EXIT
002660     END-READ.
002670     ADD 1 TO WS-TRADES-READ-CNT.
002680     MOVE TRI-SYMBOL-ID        TO WS-WORK-SYMBOL.
002690     MOVE TRI-TIMESTAMP         TO WS-WORK-TIMESTAMP.
002700     MOVE TRI-QUANTITY-CNT      TO WS-WORK-QUANTITY.
002710     MOVE TRI-INDICATOR-CDE     TO WS-WORK-INDICATOR-CDE.
002720     MOVE TRI-PRICE-AMT         TO WS-WORK-PRICE.
002730     PERFORM 0300-EDIT-TRADE.
002740     IF TRADE-IS-VALID
002750         PERFORM 0400-NORMALIZE-TRADE-PRICE
002760         PERFORM 0500-POST-TRADE-TO-LEDGER
002770         ADD 1 TO WS-TRADES-POSTED-CNT
002780     ELSE
002790         ADD 1 TO WS-TRADES-REJECTED-CNT
002800         DISPLAY "TRADE-LEDGER-POSTING - REJECTED TRADE "
002810                 WS-WORK-SYMBOL " QTY " WS-WORK-QUANTITY
002820                 " PRICE " WS-WORK-PRICE
002830     END-IF.
002840 0200-EXIT.
002850     EXIT.
002860*****************************************************************
002870* VALIDATION - QUANTITY MUST BE AN INTEGER OF AT LEAST ONE SHARE,
002880* PRICE MUST BE AT LEAST ONE CENT (GBC-0033).  NEITHER EDIT
002890* LOOKS AT THE BUY/SELL INDICATOR - A BAD SIDE CODE IS NOT A
002900* CONDITION THIS FEED HAS EVER BEEN KNOWN TO PRODUCE.
002910*****************************************************************
002920 0300-EDIT-TRADE.
002930     MOVE "Y" TO WS-TRADE-VALID-SW.
002940     IF WS-WORK-QUANTITY < 1
002950         MOVE "N" TO WS-TRADE-VALID-SW
002960     END-IF.
002970     IF WS-WORK-PRICE < .01
002980         MOVE "N" TO WS-TRADE-VALID-SW
002990     END-IF.
003000*****************************************************************
003010* NORMALIZATION - PRICE RESCALED TO TWO DECIMALS, HALF-EVEN.
003020* QUANTITY NEEDS NO RESCALE - IT IS ALREADY AN INTEGER SHARE
003030* COUNT ON THE INCOMING FEED.
003040*****************************************************************
003050 0400-NORMALIZE-TRADE-PRICE.
003060     COMPUTE WS-RND-SCALED = WS-WORK-PRICE * 100.
003070     PERFORM 0900-ROUND-HALF-EVEN.
003080     COMPUTE WS-WORK-PRICE ROUNDED = WS-RND-WHOLE / 100.
003090*****************************************************************
003100* APPEND TO THE LEDGER - ONE WRITE PER VALIDATED TRADE, IN THE
003110* SAME ORDER THE TRADES ARRIVED (GBC-0134).  FILE STATUS IS
003120* CHECKED AFTER EVERY WRITE, NOT JUST AT OPEN TIME (GBC-0214) -
003130* A FULL LEDGER VOLUME USED TO FAIL SILENTLY MID-RUN BEFORE
003140* THAT CHANGE WENT IN.
003150*****************************************************************
003160 0500-POST-TRADE-TO-LEDGER.
003170     MOVE SPACES TO TRADE-LEDGER-RECORD.
003180     MOVE "T"                  TO TRD-RECORD-TYPE-CDE.
003190     MOVE WS-WORK-SYMBOL         TO TRD-SYMBOL-ID.
003200     MOVE WS-WORK-TIMESTAMP       TO TRD-TIMESTAMP.
003210     MOVE WS-WORK-QUANTITY         TO TRD-QUANTITY-CNT.
003220     MOVE WS-WORK-INDICATOR-CDE     TO TRD-INDICATOR-CDE.
003230     MOVE WS-WORK-PRICE              TO TRD-PRICE-AMT.
003240     WRITE TRADE-LEDGER-RECORD.
003250     IF NOT TRADELGR-OK
003260         DISPLAY "TRADE-LEDGER-POSTING - LEDGER WRITE FAILED "
003270                 WS-TRADELGR-STATUS
003280     END-IF.
003290*****************************************************************
003300* CLOSE BOTH FILES BEFORE STOP RUN.
003310*****************************************************************
003320 0700-CLOSE-FILES.
003330     CLOSE TRADE-INPUT-FILE.
003340     CLOSE TRADE-LEDGER-FILE.
003350*****************************************************************
003360* SHARED ROUND-HALF-EVEN (BANKER'S ROUNDING) - SEE GBC-0093.
003370*****************************************************************
003380 0900-ROUND-HALF-EVEN.
003390     COMPUTE WS-RND-WHOLE = WS-RND-SCALED.
003400     COMPUTE WS-RND-FRACTION = WS-RND-SCALED - WS-RND-WHOLE.
003410     IF WS-RND-FRACTION > .5
003420         ADD 1 TO WS-RND-WHOLE
003430     ELSE
003440         IF WS-RND-FRACTION = .5
003450             DIVIDE WS-RND-WHOLE BY 2 GIVING WS-RND-HALF-CHECK
003460                 REMAINDER WS-RND-REMAINDER
003470             IF WS-RND-REMAINDER NOT = 0
003480                 ADD 1 TO WS-RND-WHOLE
003490             END-IF
003500         END-IF
003510     END-IF.
003520 0900-EXIT.
003530     EXIT.
