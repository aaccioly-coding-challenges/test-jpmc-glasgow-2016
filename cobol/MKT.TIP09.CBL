000100*****************************************************************
000110* IDENTIFICATION DIVISION.
000120*****************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.        MARKET-CALCULATIONS.
000150 AUTHOR.            K PATEL.
000160 INSTALLATION.      GBCE MARKET SYSTEMS GROUP.
000170 DATE-WRITTEN.      07/11/1989.
000180 DATE-COMPILED.     07/11/1989.
000190 SECURITY.          INTERNAL USE ONLY - MARKET OPERATIONS.
000200*****************************************************************
000210* MAINTENANCE LOG
000220*
000230* DATE      BY        REQ/TKT   DESCRIPTION
000240* --------  --------  --------  ------------------------------
000250* 07/11/89  K PATEL   GBC-0058  ORIGINAL CODING - PER-STOCK
000260*                                VOLUME WEIGHTED PRICE OVER THE
000270*                                TRAILING FIVE MINUTE WINDOW.
000280* 03/25/90  K PATEL   GBC-0068  ALL SHARE INDEX ADDED - RUNNING
000290*                                PRODUCT/COUNT GEOMETRIC MEAN.
000300* 06/06/90  RTH       GBC-0071  ROUNDING SWITCHED TO HALF-EVEN,
000310*                                SAME ROUTINE AS STOCK-VALUATION.
000320* 10/02/91  RTH       GBC-0097  NTH-ROOT RE-WRITTEN AS NEWTON
000330*                                ITERATION - NO RUNTIME SUPPORT
000340*                                FOR LOG/EXP ON THIS COMPILER.
000350* 05/19/93  J MARSH   GBC-0115  RUN-AS-OF TIME NOW COMES FROM
000360*                                THE RUN-CONTROL CARD, NOT FROM
000370*                                THE SYSTEM CLOCK, SO RERUNS ARE
000380*                                REPRODUCIBLE.
000390* 02/02/94  J MARSH   GBC-0121  WINDOW START CLAMPED TO 000000
000400*                                WHEN IT WOULD FALL BEFORE
000410*                                MIDNIGHT - MARKET DOES NOT RUN
000420*                                ACROSS THE CALENDAR-DAY BOUNDARY.
000430*                                (SEE GBC-0245 - THIS CLAMP WAS
000440*                                REMOVED, IT WAS WRONG.)
000450* 09/27/94  S IYER    GBC-0134  INDEX NOW USES EACH STOCK'S
000460*                                UNRESTRICTED VWAP (ALL TRADES),
000470*                                NOT THE WINDOWED FIGURE - PER
000480*                                AUDIT OF THE REFERENCE FIXTURES.
000490* 08/09/96  S IYER    GBC-0163  DISTINCT-SYMBOL TABLE ADDED SO
000500*                                A STOCK WITH NO TRADES TODAY IS
000510*                                NOT LISTED ON THE MARKET REPORT.
000520* 07/07/98  M OKONKWO GBC-0181  YEAR 2000 REVIEW - TIMESTAMP
000530*                                FIELDS ARE FULL 4-DIGIT YEAR
000540*                                ALREADY, NO CHANGE NEEDED.
000550* 01/04/99  M OKONKWO GBC-0182  Y2K SIGN-OFF - SEE GBC-0181.
000560* 11/02/03  D CHEN    GBC-0236  TRADE TABLE EXPANDED TO 2000
000570*                                ENTRIES FOR HEAVIER VOLUME DAYS.
000580* 08/15/05  D CHEN    GBC-0244  PRODUCT CONTROL TOTAL WIDENED -
000590*                                WAS OVERFLOWING ON HIGH-VOLUME
000600*                                INDEX DAYS WITH MANY LISTINGS.
000610* 02/14/06  R OSEI     GBC-0245  WINDOW START NO LONGER CLAMPS AT
000620*                                MIDNIGHT.  A RUN-AS-OF TIME IN
000630*                                THE FIRST FIVE MINUTES AFTER
000640*                                MIDNIGHT WAS GETTING A SHORT
000650*                                WINDOW AND LOSING LATE-PRIOR-DAY
000660*                                TRADES THAT SHOULD STILL COUNT.
000670*                                THE START TIME NOW ROLLS BACK A
000680*                                FULL CALENDAR DAY WHEN THE 300
000690*                                SECOND SUBTRACTION GOES NEGATIVE.
000700*                                FOUND DURING YEAR-END AUDIT OF
000710*                                BORDERLINE OVERNIGHT-BOUNDARY
000720*                                RUNS.
000730* 02/14/06  R OSEI     GBC-0246  DAYS-IN-MONTH TABLE AND LEAP
000740*                                YEAR TEST ADDED TO SUPPORT THE
000750*                                CALENDAR ROLLBACK ABOVE.  SAME
000760*                                LEAP RULE AS THE PAYROLL SYSTEM'S
000770*                                DATE ROUTINES - DIVISIBLE BY 4,
000780*                                EXCEPT CENTURY YEARS UNLESS ALSO
000790*                                DIVISIBLE BY 400.
000800* 03/02/06  R OSEI     GBC-0247  TRADE COUNTER PROMOTED TO A
000810*                                77-LEVEL ITEM PER THIS YEAR'S
000820*                                STANDALONE-SCRATCH-COUNTER
000830*                                REVIEW - IT IS NOT PART OF ANY
000840*                                RECORD, SO IT DOES NOT BELONG
000850*                                UNDER A 01-LEVEL GROUP.
000860* 09/18/06  D CHEN     GBC-0248  ROLLBACK LOGIC REPLAYED AGAINST
000870*                                A FULL WEEK OF LIVE OVERNIGHT
000880*                                RUNS AFTER GBC-0245 WENT IN.  NO
000890*                                DISCREPANCIES AGAINST THE HAND
000900*                                -CHECKED WINDOW BOUNDARIES.
000910*****************************************************************
000920* PROCESSING NARRATIVE
000930*
000940* THIS PROGRAM PRODUCES THE DAILY MARKET REPORT FOR THE GLOBAL
000950* BEVERAGE CORPORATION EXCHANGE.  IT READS THE POSTED TRADE
000960* LEDGER WRITTEN BY TRADE-LEDGER-POSTING (TRD.TIP02) AND, FOR
000970* EVERY STOCK THAT TRADED, WRITES ONE LINE CARRYING THAT STOCK'S
000980* VOLUME WEIGHTED AVERAGE PRICE OVER THE TRAILING FIVE MINUTE
000990* WINDOW ENDING AT THE RUN-AS-OF INSTANT.  A FINAL SUMMARY LINE
001000* CARRIES THE GBCE ALL SHARE INDEX - THE GEOMETRIC MEAN OF EVERY
001010* TRADED STOCK'S VWAP, COMPUTED OVER ALL OF THAT STOCK'S TRADES
001020* FOR THE DAY, NOT JUST THE WINDOWED FIGURE (GBC-0134).
001030*
001040* THE RUN-AS-OF INSTANT IS SUPPLIED ON A ONE-RECORD CONTROL FILE
001050* RATHER THAN READ FROM THE SYSTEM CLOCK (GBC-0115) SO THAT A
001060* RERUN OF A GIVEN BUSINESS DAY PRODUCES AN IDENTICAL REPORT.
001070* THIS IS THE SAME DISCIPLINE THE SHOP USES ON ITS MONTH-END
001080* SETTLEMENT RUNS.
001090*
001100* THIS COMPILER HAS NO INTRINSIC FUNCTION LIBRARY, SO THE NTH
001110* ROOT NEEDED FOR THE GEOMETRIC MEAN IS COMPUTED BY HAND VIA
001120* NEWTON'S METHOD (GBC-0097) RATHER THAN FUNCTION LOG/FUNCTION
001130* EXP, WHICH THIS SHOP'S COBOL DOES NOT SUPPORT.
001140*****************************************************************
001150 ENVIRONMENT DIVISION.
001160 CONFIGURATION SECTION.
001170 SOURCE-COMPUTER.   IBM-370.
001180 OBJECT-COMPUTER.   IBM-370.
001190 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM
001210     CLASS TRADE-SIDE-CODE IS "B" "S"
001220     UPSI-0 ON STATUS IS GBC-TEST-RUN-SW.
001230 INPUT-OUTPUT SECTION.
001240 FILE-CONTROL.
001250*    RUN CONTROL CARD - ONE RECORD, READ ONCE (GBC-0115).
001260     SELECT RUN-CONTROL-FILE ASSIGN TO RUNCTL
001270         ACCESS IS SEQUENTIAL
001280         FILE STATUS IS WS-RUNCTL-STATUS.
001290*    POSTED TRADE LEDGER - INPUT HERE, OUTPUT IN TRD.TIP02.
001300     SELECT TRADE-LEDGER-FILE ASSIGN TO TRADELGR
001310         ACCESS IS SEQUENTIAL
001320         FILE STATUS IS WS-TRADELGR-STATUS.
001330*    DAILY MARKET REPORT - ONE LINE PER STOCK PLUS THE INDEX LINE.
001340     SELECT MARKET-REPORT-FILE ASSIGN TO MKTRPT
001350         ACCESS IS SEQUENTIAL
001360         FILE STATUS IS WS-MKTRPT-STATUS.
001370*****************************************************************
001380 DATA DIVISION.
001390 FILE SECTION.
001400*****************************************************************
001410* RUN CONTROL CARD - CARRIES THE "NOW" INSTANT FOR THIS RUN SO
001420* THE FIVE MINUTE WINDOW TEST DOES NOT DEPEND ON THE SYSTEM
001430* CLOCK (GBC-0115).  HEADER/DETAIL AREA BORROWED FROM THE OLD
001440* 858-REPORT CONTROL CARD LAYOUT.
001450*****************************************************************
001460 FD  RUN-CONTROL-FILE
001470     RECORDING MODE F.
001480 01  RUN-CONTROL-RECORD.
001490*        "H" FOR THE ONE HEADER RECORD THIS FILE EVER CARRIES.
001500     05  RUC-RECORD-TYPE-CDE            PIC X(1).
001510         88  RUC-RECORD-HEADER              VALUE "H".
001520*        YYYYMMDDHHMMSS - THE INSTANT THIS RUN TREATS AS "NOW".
001530     05  RUC-RUN-AS-OF-TS                PIC 9(14).
001540*        "Y" ON A TEST RUN SO OPERATIONS CAN TELL A PRACTICE
001550*        REPORT FROM A LIVE ONE AT A GLANCE.
001560     05  RUC-TEST-RUN-CDE                PIC X(1).
001570         88  RUC-TEST-RUN-YES                VALUE "Y".
001580         88  RUC-TEST-RUN-NO                  VALUE "N".
001590     05  FILLER                           PIC X(58).
001600*****************************************************************
001610* TRADE LEDGER - SAME LAYOUT TRADE-LEDGER-POSTING (TRD.TIP02)
001620* WRITES.  NO COPY MEMBER IN THIS SHOP - EACH PROGRAM CARRIES
001630* ITS OWN FD.
001640*****************************************************************
001650 FD  TRADE-LEDGER-FILE
001660     RECORDING MODE F.
001670 01  TRADE-LEDGER-RECORD.
001680*        "T" ON EVERY LEDGER DETAIL LINE.
001690     05  TRD-RECORD-TYPE-CDE              PIC X(1).
001700         88  TRD-RECORD-DETAIL                 VALUE "T".
001710     05  TRD-SYMBOL-ID                     PIC X(4).
001720*        YYYYMMDDHHMMSS THE TRADE WAS POSTED.
001730     05  TRD-TIMESTAMP                      PIC 9(14).
001740     05  TRD-QUANTITY-CNT                    PIC S9(9) COMP-3.
001750*        "B"UY OR "S"ELL - NOT USED BY THE VWAP MATH BELOW, BUT
001760*        CARRIED SO THIS FD MATCHES THE LEDGER BYTE FOR BYTE.
001770     05  TRD-INDICATOR-CDE                    PIC X(1).
001780         88  TRD-INDICATOR-BUY                    VALUE "B".
001790         88  TRD-INDICATOR-SELL                    VALUE "S".
001800     05  TRD-PRICE-AMT PIC S9(9)V99 COMP-3.
001810     05  FILLER                                PIC X(25).
001820*****************************************************************
001830* MARKET REPORT - ONE VWAP LINE PER TRADED STOCK, THEN ONE
001840* SUMMARY LINE (BLANK SYMBOL) CARRYING THE ALL SHARE INDEX.
001850*****************************************************************
001860 FD  MARKET-REPORT-FILE
001870     RECORDING MODE F.
001880 01  MARKET-REPORT-LINE.
001890*        BLANK ON THE FINAL SUMMARY LINE - SEE 0600-WRITE-INDEX-
001900*        LINE.
001910     05  MKT-SYMBOL-ID                      PIC X(4).
001920*        EDITED DISPLAY AMOUNT - EITHER A VWAP OR THE INDEX.
001930     05  MKT-VWAP-DISPLAY                     PIC X(12).
001940     05  FILLER                                PIC X(64).
001950*****************************************************************
001960 WORKING-STORAGE SECTION.
001970*****************************************************************
001980 01  WS-FILE-STATUS-GROUP.
001990     05  WS-RUNCTL-STATUS                 PIC X(2) VALUE "00".
002000     05  WS-TRADELGR-STATUS                PIC X(2) VALUE "00".
002010         88  TRADELGR-OK                       VALUE "00".
002020     05  WS-MKTRPT-STATUS                  PIC X(2) VALUE "00".
002030*****************************************************************
002040 01  WS-SWITCHES.
002050     05  WS-EOF-TRADELGR-SW                PIC X(1) VALUE "N".
002060         88  EOF-TRADE-LEDGER                     VALUE "Y".
002070     05  WS-SYMBOL-KNOWN-SW                 PIC X(1) VALUE "N".
002080         88  SYMBOL-ALREADY-KNOWN                  VALUE "Y".
002090     05  WS-TRADE-IN-WINDOW-SW              PIC X(1) VALUE "N".
002100         88  TRADE-IS-IN-WINDOW                    VALUE "Y".
002110*****************************************************************
002120* TRADE TABLE - EVERY POSTED TRADE, LOADED IN LEDGER ORDER.
002130* SIZED AT 2000 ROWS PER GBC-0236 - A HEAVY VOLUME DAY ON THIS
002140* EXCHANGE DOES NOT APPROACH THAT COUNT, BUT THE TABLE IS CHEAP
002150* AND NOBODY WANTS AN ABEND MID-CLOSE.
002160*****************************************************************
002170 01  WS-TRADE-TABLE.
002180     05  WS-TRADE-ENTRY OCCURS 2000 TIMES
002190                          INDEXED BY WS-TRADE-IDX.
002200         10  WS-TRD-SYMBOL                   PIC X(4).
002210         10  WS-TRD-TIMESTAMP                 PIC 9(14).
002220         10  WS-TRD-QUANTITY                   PIC S9(9) COMP-3.
002230         10  WS-TRD-PRICE PIC S9(9)V99 COMP-3.
002240*****************************************************************
002250* NUMBER OF TRADES ACTUALLY LOADED THIS RUN.  PROMOTED TO A
002260* 77-LEVEL PER GBC-0247 - IT IS A STANDALONE SCRATCH COUNTER,
002270* NOT PART OF ANY RECORD, SO IT NO LONGER SITS UNDER A 01-LEVEL
002280* GROUP OF ITS OWN.
002290*****************************************************************
002300 77  WS-TRADE-COUNT PIC 9(5) COMP VALUE ZERO.
002310*****************************************************************
002320* DISTINCT-SYMBOL TABLE - ONE ENTRY PER STOCK THAT HAS AT LEAST
002330* ONE TRADE IN THE LEDGER, IN FIRST-SEEN ORDER (GBC-0163).  THIS
002340* IS THE SHOP'S STAND-IN FOR A STOCK REPOSITORY - A FLAT TABLE
002350* BUILT AS THE LEDGER IS READ, NOT A SEPARATE LOOKUP FILE.
002360*****************************************************************
002370 01  WS-SYMBOL-TABLE.
002380     05  WS-SYMBOL-ENTRY OCCURS 500 TIMES
002390                           INDEXED BY WS-SYM-IDX.
002400         10  WS-SYM-SYMBOL                     PIC X(4).
002410 01  WS-SYMBOL-COUNT PIC 9(5) COMP VALUE ZERO.
002420*****************************************************************
002430* ALTERNATE VIEW OF THE TRADE TABLE AS A FLAT BYTE STRING - USED
002440* ONLY TO CLEAR THE WHOLE TABLE TO LOW-VALUES AT START OF RUN, SO
002450* A TRADE SLOT LEFT OVER FROM A PRIOR RUN IN THE SAME STEP NEVER
002460* LEAKS INTO THIS ONE'S SCAN.
002470*****************************************************************
002480 01  WS-TRADE-TABLE-RAW REDEFINES WS-TRADE-TABLE
002490                           PIC X(46000).
002500*****************************************************************
002510* RUN-AS-OF TIMESTAMP, BROKEN INTO ITS CALENDAR PARTS, AND THE
002520* COMPUTED START OF THE TRAILING FIVE MINUTE WINDOW.  BOTH AREAS
002530* ARE REDEFINED INTO YYYY/MM/DD/HH/MI/SS SO THE ARITHMETIC IN
002540* 0260-CALC-WINDOW-START CAN WORK ON THE PARTS DIRECTLY INSTEAD
002550* OF UNSTRINGING THE 14-DIGIT TIMESTAMP EVERY TIME.
002560*****************************************************************
002570 01  WS-RUN-AS-OF-AREA.
002580     05  WS-RUN-AS-OF-TS                    PIC 9(14).
002590     05  WS-RUN-AS-OF-PARTS REDEFINES WS-RUN-AS-OF-TS.
002600         10  WS-RUN-YYYY                       PIC 9(4).
002610         10  WS-RUN-MM                          PIC 9(2).
002620         10  WS-RUN-DD                          PIC 9(2).
002630         10  WS-RUN-HH                          PIC 9(2).
002640         10  WS-RUN-MI                           PIC 9(2).
002650         10  WS-RUN-SS                           PIC 9(2).
002660 01  WS-WINDOW-START-AREA.
002670     05  WS-WINDOW-START-TS                  PIC 9(14).
002680     05  WS-WINDOW-START-PARTS REDEFINES WS-WINDOW-START-TS.
002690         10  WS-WIN-YYYY                        PIC 9(4).
002700         10  WS-WIN-MM                           PIC 9(2).
002710         10  WS-WIN-DD                            PIC 9(2).
002720         10  WS-WIN-HH                            PIC 9(2).
002730         10  WS-WIN-MI                             PIC 9(2).
002740         10  WS-WIN-SS                             PIC 9(2).
002750 01  WS-SECONDS-WORK-AREA.
002760     05  WS-RUN-SECONDS-OF-DAY                PIC 9(7) COMP.
002770     05  WS-WINDOW-SECONDS-OF-DAY              PIC 9(7) COMP.
002780     05  WS-SECONDS-REMAINDER                   PIC 9(7) COMP.
002790     05  WS-SECONDS-QUOTIENT                     PIC 9(7) COMP.
002800*****************************************************************
002810* CALENDAR ROLLBACK WORK AREA - GBC-0245/GBC-0246.  THE DAYS-IN-
002820* MONTH TABLE CARRIES FEBRUARY AT 28 DAYS; 0280-SET-LEAP-YEAR-SW
002830* ADDS THE 29TH DAY BACK IN WHEN THE WINDOW-START YEAR IS LEAP.
002840*****************************************************************
002850 01  WS-CALENDAR-WORK-AREA.
002860     05  WS-DAYS-IN-MONTH-TABLE.
002870         10  WS-DAYS-IN-MONTH OCCURS 12 TIMES
002880                               PIC 9(2).
002890     05  WS-LEAP-YEAR-SW                       PIC X(1) VALUE "N".
002900         88  WINDOW-YEAR-IS-LEAP                    VALUE "Y".
002910     05  WS-LEAP-YEAR-REMAINDER-4                PIC 9(4) COMP.
002920     05  WS-LEAP-YEAR-REMAINDER-100                PIC 9(4) COMP.
002930     05  WS-LEAP-YEAR-REMAINDER-400                 PIC 9(4) COMP.
002940*****************************************************************
002950* PER-STOCK ACCUMULATORS - RELOADED FOR EACH SYMBOL PROCESSED.
002960* THE "WINDOWED" PAIR FEEDS THE PER-STOCK REPORT LINE; THE
002970* "UNRESTRICTED" PAIR (ALL OF THAT STOCK'S TRADES, NO TIME TEST)
002980* FEEDS THE GEOMETRIC MEAN CONTROLS INSTEAD (GBC-0134).
002990*****************************************************************
003000 01  WS-STOCK-ACCUMULATORS.
003010     05  WS-WINDOWED-SUM-PQ PIC S9(15)V99 COMP-3.
003020     05  WS-WINDOWED-SUM-QTY                   PIC S9(11) COMP-3.
003030     05  WS-WINDOWED-VWAP PIC S9(9)V99 COMP-3.
003040     05  WS-UNRESTRICTED-SUM-PQ PIC S9(15)V99 COMP-3.
003050     05  WS-UNRESTRICTED-SUM-QTY PIC S9(11) COMP-3.
003060     05  WS-UNRESTRICTED-VWAP PIC S9(9)V99 COMP-3.
003070*****************************************************************
003080* RUNNING PRODUCT/COUNT CONTROL TOTALS FOR THE GEOMETRIC MEAN -
003090* THE FIXED-POINT-MATH "ACCUMULATOR" UNIT.  WIDENED ON GBC-0244.
003100* THE PRODUCT GROWS BY A FACTOR OF EACH STOCK'S VWAP IN TURN, SO
003110* EVEN A MODEST LISTING COUNT CAN RUN THIS INTO MANY DIGITS -
003120* THAT IS WHY IT IS CARRIED AT S9(30) RATHER THAN A MORE ORDINARY
003130* MONEY WIDTH.
003140*****************************************************************
003150 01  WS-GEOMETRIC-MEAN-CONTROLS.
003160     05  WS-GBCE-PRODUCT-CONTROL-TOTAL         PIC S9(30) COMP-3
003170                                                VALUE 1.
003180     05  WS-GBCE-STOCK-CONTROL-COUNT            PIC 9(5) COMP
003190                                                 VALUE ZERO.
003200     05  WS-GBCE-INDEX-RESULT                    PIC S9(9)V99
003210                                                  COMP-3.
003220*****************************************************************
003230* SHARED ROUND-HALF-EVEN SCRATCH (SAME SHAPE AS STOCK-VALUATION
003240* AND TRADE-LEDGER-POSTING - SEE GBC-0071).  NOT A COPY MEMBER -
003250* THIS SHOP DECLARES IT FRESH IN EVERY PROGRAM THAT NEEDS IT.
003260*****************************************************************
003270 01  WS-ROUND-AREA.
003280     05  WS-RND-SCALED                          PIC S9(9)V9(21)
003290                                                 COMP-3.
003300     05  WS-RND-WHOLE PIC S9(11) COMP-3.
003310     05  WS-RND-FRACTION                          PIC S9V9(21)
003320                                                   COMP-3.
003330     05  WS-RND-HALF-CHECK                         PIC S9(11)
003340                                                    COMP-3.
003350     05  WS-RND-REMAINDER                           PIC S9(11)
003360                                                     COMP-3.
003370*****************************************************************
003380* NTH-ROOT WORK AREA - NEWTON ITERATION, NO LOG/EXP ON THIS
003390* COMPILER (GBC-0097).  WS-NTHROOT-VALUE IS CARRIED WIDE ENOUGH
003400* TO HOLD THE PRODUCT CONTROL TOTAL ABOVE WITHOUT TRUNCATION.
003410*****************************************************************
003420 01  WS-NTHROOT-AREA.
003430     05  WS-NTHROOT-VALUE                        PIC S9(30)V9(5)
003440                                                  COMP-3.
003450     05  WS-NTHROOT-N                             PIC 9(5) COMP.
003460     05  WS-NTHROOT-RESULT                         PIC S9(9)V9(5)
003470                                                    COMP-3.
003480     05  WS-NTHROOT-PREV-RESULT                     PIC S9(9)V9(5)
003490                                                     COMP-3.
003500     05  WS-NTHROOT-POWER PIC S9(30)V9(5)
003510                                                      COMP-3.
003520     05  WS-NTHROOT-ITERATION-CNT PIC 9(3) COMP.
003530     05  WS-NTHROOT-POWER-IDX PIC 9(3) COMP.
003540*****************************************************************
003550* EDITED OUTPUT FIELDS FOR THE MARKET REPORT LINES.
003560*****************************************************************
003570 01  WS-REPORT-EDIT-AREA.
003580     05  WS-VWAP-EDIT                             PIC Z(8)9.99.
003590     05  WS-INDEX-EDIT                              PIC Z(8)9.99.
003600*****************************************************************
003610 PROCEDURE DIVISION.
003620*****************************************************************
003630* 0000-MAIN-CONTROL DRIVES THE WHOLE RUN: LOAD THE RUN CONTROL
003640* CARD AND WORK OUT THE WINDOW START, LOAD THE TRADE LEDGER INTO
003650* THE WORKING-STORAGE TABLE, THEN FOR EACH DISTINCT SYMBOL WORK
003660* OUT AND WRITE ITS VWAP LINE AND FOLD IT INTO THE INDEX, THEN
003670* WRITE THE INDEX LINE ITSELF.  ONE PASS OF THE TRADE TABLE PER
003680* SYMBOL, NOT ONE PASS OF THE WHOLE RUN - SEE 0220-SCAN-TRADES-
003690* FOR-STOCK.
003700*****************************************************************
003710 0000-MAIN-CONTROL.
003720     MOVE LOW-VALUES TO WS-TRADE-TABLE-RAW.
003730     PERFORM 0100-OPEN-FILES.
003740     PERFORM 0120-READ-RUN-CONTROL.
003750     PERFORM 0260-CALC-WINDOW-START.
003760     PERFORM 0150-LOAD-TRADE-LEDGER THRU 0150-EXIT
003770         UNTIL EOF-TRADE-LEDGER.
003780     PERFORM 0200-CALC-STOCK-VWAP THRU 0200-EXIT
003790         VARYING WS-SYM-IDX FROM 1 BY 1
003800         UNTIL WS-SYM-IDX > WS-SYMBOL-COUNT.
003810     PERFORM 0400-CALC-ALL-SHARE-INDEX.
003820     PERFORM 0600-WRITE-INDEX-LINE.
003830*    OPERATIONS CONSOLE FOOTER - THE SAME THREE-LINE SHAPE THIS
003840*    SHOP PUTS AT THE END OF EVERY BATCH STEP'S SYSOUT.
003850     DISPLAY "MARKET-CALCULATIONS - TRADES LOADED   "
003860             WS-TRADE-COUNT.
003870     DISPLAY "MARKET-CALCULATIONS - STOCKS TRADED   "
003880             WS-SYMBOL-COUNT.
003890     DISPLAY "MARKET-CALCULATIONS - ALL SHARE INDEX  "
003900             WS-GBCE-INDEX-RESULT.
003910     PERFORM 0700-CLOSE-FILES.
003920     STOP RUN.
003930*****************************************************************
003940* OPEN ALL THREE FILES FOR THE RUN - TWO INPUT, ONE OUTPUT.
003950*****************************************************************
003960 0100-OPEN-FILES.
003970     OPEN INPUT  RUN-CONTROL-FILE.
003980     OPEN INPUT  TRADE-LEDGER-FILE.
003990     OPEN OUTPUT MARKET-REPORT-FILE.
004000*****************************************************************
004010* READ THE ONE-RECORD RUN CONTROL CARD AND CARRY ITS RUN-AS-OF
004020* TIMESTAMP FORWARD INTO WORKING-STORAGE.  A MISSING CARD IS
004030* TREATED AS AN OPERATOR ERROR, NOT AN ABEND - THE RUN CONTINUES
004040* WITH A ZERO TIMESTAMP SO THE PROBLEM SHOWS UP ON THE REPORT
004050* RATHER THAN TAKING DOWN THE WHOLE STEP (GBC-0115).
004060*****************************************************************
004070 0120-READ-RUN-CONTROL.
004080     READ RUN-CONTROL-FILE
004090         AT END
004100             DISPLAY "MARKET-CALCULATIONS - MISSING RUN CONTROL"
004110             MOVE ZERO TO RUC-RUN-AS-OF-TS
004120     END-READ.
004130     MOVE RUC-RUN-AS-OF-TS TO WS-RUN-AS-OF-TS.
004140*****************************************************************
004150* WINDOW START = RUN-AS-OF MINUS 300 SECONDS.  THROUGH GBC-0244
004160* THIS PARAGRAPH CLAMPED THE RESULT TO 000000 WHENEVER THE
004170* SUBTRACTION WOULD CROSS MIDNIGHT, ON THE THEORY THAT THE
004180* EXCHANGE NEVER RUNS ACROSS A CALENDAR-DAY BOUNDARY WITHIN ONE
004190* SESSION.  THAT WAS TRUE OF THE SESSION BUT NOT OF THE WINDOW -
004200* A RUN-AS-OF TIME SHORTLY AFTER MIDNIGHT STILL NEEDS ITS FULL
004210* 300 SECONDS, AND SOME OF THAT WINDOW FALLS ON THE PRIOR
004220* CALENDAR DAY.  GBC-0245 REPLACED THE CLAMP WITH A PROPER
004230* CALENDAR-DAY ROLLBACK VIA 0270-ROLLBACK-WINDOW-DATE.
004240*****************************************************************
004250 0260-CALC-WINDOW-START.
004260     COMPUTE WS-RUN-SECONDS-OF-DAY =
004270             (WS-RUN-HH * 3600) + (WS-RUN-MI * 60) + WS-RUN-SS.
004280     MOVE WS-RUN-YYYY TO WS-WIN-YYYY.
004290     MOVE WS-RUN-MM TO WS-WIN-MM.
004300     MOVE WS-RUN-DD TO WS-WIN-DD.
004310     IF WS-RUN-SECONDS-OF-DAY < 300
004320*        THE 300-SECOND SUBTRACTION WOULD GO NEGATIVE - BORROW A
004330*        FULL DAY OF SECONDS AND ROLL THE CALENDAR DATE BACK ONE
004340*        DAY TO MATCH (GBC-0245).
004350         COMPUTE WS-WINDOW-SECONDS-OF-DAY =
004360                 WS-RUN-SECONDS-OF-DAY + 86400 - 300
004370         PERFORM 0270-ROLLBACK-WINDOW-DATE
004380     ELSE
004390         COMPUTE WS-WINDOW-SECONDS-OF-DAY =
004400                 WS-RUN-SECONDS-OF-DAY - 300
004410     END-IF.
004420     DIVIDE WS-WINDOW-SECONDS-OF-DAY BY 3600
004430         GIVING WS-SECONDS-QUOTIENT
004440         REMAINDER WS-SECONDS-REMAINDER.
004450     MOVE WS-SECONDS-QUOTIENT TO WS-WIN-HH.
004460     DIVIDE WS-SECONDS-REMAINDER BY 60
004470         GIVING WS-SECONDS-QUOTIENT
004480         REMAINDER WS-SECONDS-REMAINDER.
004490     MOVE WS-SECONDS-QUOTIENT TO WS-WIN-MI.
004500     MOVE WS-SECONDS-REMAINDER TO WS-WIN-SS.
004510*****************************************************************
004520* ROLL THE WINDOW-START CALENDAR DATE BACK ONE DAY (GBC-0245).
004530* ORDINARY CASE IS JUST SUBTRACT 1 FROM THE DAY-OF-MONTH; THE
004540* MONTH/YEAR BORROW ONLY HAPPENS WHEN THE RUN-AS-OF INSTANT
004550* FALLS ON THE FIRST OF A MONTH, WHICH ON THIS EXCHANGE MEANS
004560* THE FIRST FEW MINUTES OF THE FIRST TRADING DAY OF THAT MONTH.
004570*****************************************************************
004580 0270-ROLLBACK-WINDOW-DATE.
004590     IF WS-WIN-DD > 1
004600         SUBTRACT 1 FROM WS-WIN-DD
004610     ELSE
004620         IF WS-WIN-MM > 1
004630             SUBTRACT 1 FROM WS-WIN-MM
004640         ELSE
004650             MOVE 12 TO WS-WIN-MM
004660             SUBTRACT 1 FROM WS-WIN-YYYY
004670         END-IF
004680         PERFORM 0280-SET-LEAP-YEAR-SWITCH
004690         MOVE WS-DAYS-IN-MONTH (WS-WIN-MM) TO WS-WIN-DD
004700         IF WS-WIN-MM = 2 AND WINDOW-YEAR-IS-LEAP
004710             ADD 1 TO WS-WIN-DD
004720         END-IF
004730     END-IF.
004740*****************************************************************
004750* LEAP YEAR TEST FOR THE ROLLED-BACK WINDOW-START YEAR (GBC-0246)
004760* - DIVISIBLE BY 4, EXCEPT CENTURY YEARS, WHICH MUST ALSO BE
004770* DIVISIBLE BY 400.  LOADS THE MONTH TABLE FRESH EACH TIME SINCE
004780* ONLY FEBRUARY EVER CHANGES AND THE TABLE IS SMALL.
004790*****************************************************************
004800 0280-SET-LEAP-YEAR-SWITCH.
004810     MOVE 31 TO WS-DAYS-IN-MONTH (1).
004820     MOVE 28 TO WS-DAYS-IN-MONTH (2).
004830     MOVE 31 TO WS-DAYS-IN-MONTH (3).
004840     MOVE 30 TO WS-DAYS-IN-MONTH (4).
004850     MOVE 31 TO WS-DAYS-IN-MONTH (5).
004860     MOVE 30 TO WS-DAYS-IN-MONTH (6).
004870     MOVE 31 TO WS-DAYS-IN-MONTH (7).
004880     MOVE 31 TO WS-DAYS-IN-MONTH (8).
004890     MOVE 30 TO WS-DAYS-IN-MONTH (9).
004900     MOVE 31 TO WS-DAYS-IN-MONTH (10).
004910     MOVE 30 TO WS-DAYS-IN-MONTH (11).
004920     MOVE 31 TO WS-DAYS-IN-MONTH (12).
004930     MOVE "N" TO WS-LEAP-YEAR-SW.
004940     DIVIDE WS-WIN-YYYY BY 4 GIVING WS-SECONDS-QUOTIENT
004950         REMAINDER WS-LEAP-YEAR-REMAINDER-4.
004960     DIVIDE WS-WIN-YYYY BY 100 GIVING WS-SECONDS-QUOTIENT
004970         REMAINDER WS-LEAP-YEAR-REMAINDER-100.
004980     DIVIDE WS-WIN-YYYY BY 400 GIVING WS-SECONDS-QUOTIENT
004990         REMAINDER WS-LEAP-YEAR-REMAINDER-400.
005000     IF WS-LEAP-YEAR-REMAINDER-4 = 0
005010         IF WS-LEAP-YEAR-REMAINDER-100 NOT = 0
005020             MOVE "Y" TO WS-LEAP-YEAR-SW
005030         ELSE
005040             IF WS-LEAP-YEAR-REMAINDER-400 = 0
005050                 MOVE "Y" TO WS-LEAP-YEAR-SW
005060             END-IF
005070         END-IF
005080     END-IF.
005090*****************************************************************
005100* LOAD EVERY POSTED TRADE INTO THE TABLE, REGISTERING ANY NEW
005110* SYMBOL THE FIRST TIME IT IS SEEN.  THE LEDGER IS READ ONCE,
005120* TOP TO BOTTOM, IN THE ORDER TRD.TIP02 POSTED IT - THIS
005130* PROGRAM NEVER RE-SORTS IT.
005140*****************************************************************
005150 0150-LOAD-TRADE-LEDGER.
005160     READ TRADE-LEDGER-FILE
005170         AT END
005180             MOVE "Y" TO WS-EOF-TRADELGR-SW
005190             GO TO 0150-EXIT
005200     END-READ.
005210     ADD 1 TO WS-TRADE-COUNT.
005220     SET WS-TRADE-IDX TO WS-TRADE-COUNT.
005230     MOVE TRD-SYMBOL-ID      TO WS-TRD-SYMBOL (WS-TRADE-IDX).
005240     MOVE TRD-TIMESTAMP       TO WS-TRD-TIMESTAMP (WS-TRADE-IDX).
005250     MOVE TRD-QUANTITY-CNT     TO WS-TRD-QUANTITY (WS-TRADE-IDX).
005260     MOVE TRD-PRICE-AMT         TO WS-TRD-PRICE (WS-TRADE-IDX).
005270     PERFORM 0160-REGISTER-SYMBOL.
005280 0150-EXIT.
005290     EXIT.
005300*****************************************************************
005310* REGISTER THIS TRADE'S SYMBOL IN THE DISTINCT-SYMBOL TABLE IF
005320* IT HAS NOT BEEN SEEN YET THIS RUN (GBC-0163).  A SERIAL SEARCH
005330* IS FINE HERE - THE TABLE NEVER HOLDS MORE THAN A FEW HUNDRED
005340* STOCKS, FAR BELOW WHERE A BINARY SEARCH WOULD PAY FOR ITSELF.
005350*****************************************************************
005360 0160-REGISTER-SYMBOL.
005370     MOVE "N" TO WS-SYMBOL-KNOWN-SW.
005380     SET WS-SYM-IDX TO 1.
005390     SEARCH WS-SYMBOL-ENTRY
005400         AT END
005410             MOVE "N" TO WS-SYMBOL-KNOWN-SW
005420         WHEN WS-SYM-SYMBOL (WS-SYM-IDX) = TRD-SYMBOL-ID
005430             MOVE "Y" TO WS-SYMBOL-KNOWN-SW
005440     END-SEARCH.
005450     IF NOT SYMBOL-ALREADY-KNOWN
005460         ADD 1 TO WS-SYMBOL-COUNT
005470         SET WS-SYM-IDX TO WS-SYMBOL-COUNT
005480         MOVE TRD-SYMBOL-ID TO WS-SYM-SYMBOL (WS-SYM-IDX)
005490     END-IF.
005500*****************************************************************
005510* FOR EACH KNOWN STOCK - SCAN THE TRADE TABLE ONCE, BUILDING
005520* BOTH THE WINDOWED AND THE UNRESTRICTED SUMS, THEN WRITE ITS
005530* MARKET REPORT LINE AND FOLD ITS UNRESTRICTED VWAP INTO THE
005540* GEOMETRIC MEAN CONTROLS.  DRIVEN FROM 0000-MAIN-CONTROL ONCE
005550* PER ENTRY IN THE DISTINCT-SYMBOL TABLE.
005560*****************************************************************
005570 0200-CALC-STOCK-VWAP.
005580     MOVE ZERO TO WS-WINDOWED-SUM-PQ WS-WINDOWED-SUM-QTY
005590                  WS-UNRESTRICTED-SUM-PQ WS-UNRESTRICTED-SUM-QTY.
005600     PERFORM 0220-SCAN-TRADES-FOR-STOCK
005610         VARYING WS-TRADE-IDX FROM 1 BY 1
005620         UNTIL WS-TRADE-IDX > WS-TRADE-COUNT.
005630     PERFORM 0230-CALC-VWAP-VALUES.
005640     PERFORM 0500-WRITE-MARKET-REPORT.
005650     PERFORM 0300-ACCUM-GEOMETRIC-MEAN.
005660 0200-EXIT.
005670     EXIT.
005680*****************************************************************
005690* ONE TABLE ENTRY'S CONTRIBUTION TO THE CURRENT STOCK'S SUMS.
005700* EVERY TRADE FOR THE STOCK FEEDS THE UNRESTRICTED SUM; ONLY
005710* THOSE STRICTLY AFTER THE WINDOW START ALSO FEED THE WINDOWED
005720* SUM.  "STRICTLY AFTER", NOT "ON OR AFTER" - A TRADE POSTED
005730* EXACTLY AT THE WINDOW BOUNDARY IS OUTSIDE THE TRAILING WINDOW.
005740*****************************************************************
005750 0220-SCAN-TRADES-FOR-STOCK.
005760     IF WS-TRD-SYMBOL (WS-TRADE-IDX) = WS-SYM-SYMBOL (WS-SYM-IDX)
005770         COMPUTE WS-UNRESTRICTED-SUM-PQ =
005780             WS-UNRESTRICTED-SUM-PQ +
005790             (WS-TRD-PRICE (WS-TRADE-IDX) *
005800              WS-TRD-QUANTITY (WS-TRADE-IDX))
005810         COMPUTE WS-UNRESTRICTED-SUM-QTY =
005820             WS-UNRESTRICTED-SUM-QTY +
005830             WS-TRD-QUANTITY (WS-TRADE-IDX)
005840         MOVE "N" TO WS-TRADE-IN-WINDOW-SW
005850         IF WS-TRD-TIMESTAMP (WS-TRADE-IDX) > WS-WINDOW-START-TS
005860             MOVE "Y" TO WS-TRADE-IN-WINDOW-SW
005870         END-IF
005880         IF TRADE-IS-IN-WINDOW
005890             COMPUTE WS-WINDOWED-SUM-PQ =
005900                 WS-WINDOWED-SUM-PQ +
005910                 (WS-TRD-PRICE (WS-TRADE-IDX) *
005920                  WS-TRD-QUANTITY (WS-TRADE-IDX))
005930             COMPUTE WS-WINDOWED-SUM-QTY =
005940                 WS-WINDOWED-SUM-QTY +
005950                 WS-TRD-QUANTITY (WS-TRADE-IDX)
005960         END-IF
005970     END-IF.
005980*****************************************************************
005990* VWAP = SUM(PRICE*QUANTITY) / SUM(QUANTITY), HALF-EVEN TO TWO
006000* DECIMALS.  ZERO WHEN THE RESPECTIVE SUM OF QUANTITY IS ZERO -
006010* A STOCK CAN HAVE TRADES TODAY BUT NONE IN THE TRAILING WINDOW,
006020* IN WHICH CASE ITS WINDOWED VWAP PRINTS AS ZERO WHILE ITS
006030* UNRESTRICTED VWAP STILL FEEDS THE INDEX NORMALLY.
006040*****************************************************************
006050 0230-CALC-VWAP-VALUES.
006060     IF WS-WINDOWED-SUM-QTY = 0
006070         MOVE ZERO TO WS-WINDOWED-VWAP
006080     ELSE
006090         COMPUTE WS-RND-SCALED ROUNDED =
006100             (WS-WINDOWED-SUM-PQ / WS-WINDOWED-SUM-QTY) * 100
006110         PERFORM 0900-ROUND-HALF-EVEN
006120         COMPUTE WS-WINDOWED-VWAP ROUNDED = WS-RND-WHOLE / 100
006130     END-IF.
006140     IF WS-UNRESTRICTED-SUM-QTY = 0
006150         MOVE ZERO TO WS-UNRESTRICTED-VWAP
006160     ELSE
006170         COMPUTE WS-RND-SCALED ROUNDED =
006180             (WS-UNRESTRICTED-SUM-PQ / WS-UNRESTRICTED-SUM-QTY)
006190             * 100
006200         PERFORM 0900-ROUND-HALF-EVEN
006210         COMPUTE WS-UNRESTRICTED-VWAP ROUNDED = WS-RND-WHOLE / 100
006220     END-IF.
006230*****************************************************************
006240* FOLD THIS STOCK'S UNRESTRICTED VWAP INTO THE RUNNING PRODUCT
006250* AND COUNT (GBC-0134 - INDEX USES THE UNRESTRICTED FIGURE).  A
006260* STOCK WITH A ZERO VWAP (NO TRADES AT ALL, WHICH SHOULD NOT
006270* HAPPEN SINCE IT ONLY GOT HERE BY HAVING AT LEAST ONE) IS
006280* SKIPPED RATHER THAN MULTIPLIED IN, SO IT CANNOT ZERO THE WHOLE
006290* PRODUCT CONTROL TOTAL.
006300*****************************************************************
006310 0300-ACCUM-GEOMETRIC-MEAN.
006320     IF WS-UNRESTRICTED-VWAP > 0
006330         COMPUTE WS-GBCE-PRODUCT-CONTROL-TOTAL ROUNDED =
006340             WS-GBCE-PRODUCT-CONTROL-TOTAL * WS-UNRESTRICTED-VWAP
006350         ADD 1 TO WS-GBCE-STOCK-CONTROL-COUNT
006360     END-IF.
006370*****************************************************************
006380* ALL SHARE INDEX = NTH ROOT OF THE PRODUCT CONTROL TOTAL, WHERE
006390* N IS THE STOCK CONTROL COUNT.  ZERO IF NO STOCK HAS TRADED -
006400* AN EMPTY MARKET REPORT IS STILL A VALID, IF UNINTERESTING,
006410* RUN.
006420*****************************************************************
006430 0400-CALC-ALL-SHARE-INDEX.
006440     IF WS-GBCE-STOCK-CONTROL-COUNT = 0
006450         MOVE ZERO TO WS-GBCE-INDEX-RESULT
006460     ELSE
006470         MOVE WS-GBCE-PRODUCT-CONTROL-TOTAL TO WS-NTHROOT-VALUE
006480         MOVE WS-GBCE-STOCK-CONTROL-COUNT TO WS-NTHROOT-N
006490         PERFORM 0950-NTH-ROOT
006500         COMPUTE WS-RND-SCALED ROUNDED =
006510                 WS-NTHROOT-RESULT * 100
006520         PERFORM 0900-ROUND-HALF-EVEN
006530         COMPUTE WS-GBCE-INDEX-RESULT ROUNDED =
006540                 WS-RND-WHOLE / 100
006550     END-IF.
006560*****************************************************************
006570* WRITE ONE MARKET REPORT LINE FOR THE STOCK CURRENTLY INDEXED
006580* BY WS-SYM-IDX, CARRYING ITS WINDOWED VWAP - NOT THE
006590* UNRESTRICTED FIGURE, WHICH NEVER APPEARS ON THE REPORT ITSELF.
006600*****************************************************************
006610 0500-WRITE-MARKET-REPORT.
006620     MOVE SPACES TO MARKET-REPORT-LINE.
006630     MOVE WS-SYM-SYMBOL (WS-SYM-IDX) TO MKT-SYMBOL-ID.
006640     MOVE WS-WINDOWED-VWAP TO WS-VWAP-EDIT.
006650     MOVE WS-VWAP-EDIT TO MKT-VWAP-DISPLAY.
006660     WRITE MARKET-REPORT-LINE.
006670*****************************************************************
006680* WRITE THE FINAL SUMMARY LINE - BLANK SYMBOL, INDEX VALUE IN
006690* THE SAME DISPLAY COLUMN THE PER-STOCK LINES USE FOR THEIR
006700* VWAP, SO ONE EDIT PICTURE SERVES BOTH KINDS OF LINE.
006710*****************************************************************
006720 0600-WRITE-INDEX-LINE.
006730     MOVE SPACES TO MARKET-REPORT-LINE.
006740     MOVE WS-GBCE-INDEX-RESULT TO WS-INDEX-EDIT.
006750     MOVE WS-INDEX-EDIT TO MKT-VWAP-DISPLAY.
006760     WRITE MARKET-REPORT-LINE.
006770*****************************************************************
006780* CLOSE ALL THREE FILES BEFORE STOP RUN.
006790*****************************************************************
006800 0700-CLOSE-FILES.
006810     CLOSE RUN-CONTROL-FILE.
006820     CLOSE TRADE-LEDGER-FILE.
006830     CLOSE MARKET-REPORT-FILE.
006840*****************************************************************
006850* SHARED ROUND-HALF-EVEN (BANKER'S ROUNDING) - SEE GBC-0071.
006860* WS-RND-SCALED COMES IN ALREADY SHIFTED TWO PLACES (TIMES 100)
006870* SO THE WHOLE-NUMBER PART AFTER THIS PARAGRAPH IS THE ROUNDED
006880* VALUE IN CENTS, NOT DOLLARS - THE CALLER DIVIDES BACK BY 100.
006890*****************************************************************
006900 0900-ROUND-HALF-EVEN.
006910     COMPUTE WS-RND-WHOLE = WS-RND-SCALED.
006920     COMPUTE WS-RND-FRACTION = WS-RND-SCALED - WS-RND-WHOLE.
006930     IF WS-RND-FRACTION > .5
006940         ADD 1 TO WS-RND-WHOLE
006950     ELSE
006960         IF WS-RND-FRACTION = .5
006970             DIVIDE WS-RND-WHOLE BY 2 GIVING WS-RND-HALF-CHECK
006980                 REMAINDER WS-RND-REMAINDER
006990             IF WS-RND-REMAINDER NOT = 0
007000                 ADD 1 TO WS-RND-WHOLE
007010             END-IF
007020         END-IF
007030     END-IF.
007040 0900-EXIT.
007050     EXIT.
007060*****************************************************************
007070* NTH ROOT BY NEWTON ITERATION (GBC-0097) -
007080*     R(K+1) = ((N-1)*R(K) + VALUE/R(K)**(N-1)) / N
007090* SEEDED WITH R(0) = VALUE / N, 40 PASSES, WHICH IS AMPLY
007100* STABLE FOR THE SMALL STOCK COUNTS THIS EXCHANGE LISTS.  N=1 IS
007110* HANDLED AS A SPECIAL CASE SINCE THE FORMULA ABOVE DIVIDES BY
007120* (N-1) INSIDE 0955-NEWTON-ITERATION'S POWER RAISE, WHICH WOULD
007130* BE A NO-OP ANYWAY WHEN ONLY ONE STOCK TRADED.
007140*****************************************************************
007150 0950-NTH-ROOT.
007160     IF WS-NTHROOT-N = 1
007170         MOVE WS-NTHROOT-VALUE TO WS-NTHROOT-RESULT
007180     ELSE
007190         COMPUTE WS-NTHROOT-RESULT ROUNDED =
007200                 WS-NTHROOT-VALUE / WS-NTHROOT-N
007210         IF WS-NTHROOT-RESULT = 0
007220*            GUARD AGAINST A ZERO SEED, WHICH WOULD OTHERWISE
007230*            STICK AT ZERO THROUGH EVERY NEWTON PASS BELOW.
007240             MOVE .01 TO WS-NTHROOT-RESULT
007250         END-IF
007260         PERFORM 0955-NEWTON-ITERATION 40 TIMES
007270     END-IF.
007280 0950-EXIT.
007290     EXIT.
007300*****************************************************************
007310* ONE NEWTON PASS.  RAISES THE PRIOR RESULT TO THE N-1 POWER BY
007320* REPEATED MULTIPLICATION (0960-RAISE-POWER) SINCE THIS COMPILER
007330* HAS NO FUNCTION EXPONENTIATION SUPPORT.  SPLIT OUT AS ITS OWN
007340* PARAGRAPH, RATHER THAN AN INLINE PERFORM, SO THE 40-PASS LOOP
007350* IN 0950-NTH-ROOT NEVER NESTS ONE LOOP INSIDE ANOTHER.
007360*****************************************************************
007370 0955-NEWTON-ITERATION.
007380     MOVE WS-NTHROOT-RESULT TO WS-NTHROOT-PREV-RESULT.
007390     MOVE 1 TO WS-NTHROOT-POWER.
007400     COMPUTE WS-NTHROOT-POWER-IDX = WS-NTHROOT-N - 1.
007410     PERFORM 0960-RAISE-POWER WS-NTHROOT-POWER-IDX TIMES.
007420     COMPUTE WS-NTHROOT-RESULT ROUNDED =
007430             (((WS-NTHROOT-N - 1) * WS-NTHROOT-PREV-RESULT) +
007440              (WS-NTHROOT-VALUE / WS-NTHROOT-POWER))
007450             / WS-NTHROOT-N.
007460*****************************************************************
007470* SINGLE MULTIPLY STEP - ONE FACTOR OF WS-NTHROOT-PREV-RESULT
007480* FOLDED INTO THE RUNNING POWER EACH TIME THIS IS PERFORMED.
007490*****************************************************************
007500 0960-RAISE-POWER.
007510     COMPUTE WS-NTHROOT-POWER ROUNDED =
007520             WS-NTHROOT-POWER * WS-NTHROOT-PREV-RESULT.
